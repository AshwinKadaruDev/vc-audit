000100***************************************************************
000200* VCO.RESULT.CBL
000300* VALUATION RESULT RECORD - ONE ENTRY PER COMPANY PROCESSED.
000400* WRITTEN BY VCP-VALUATION-ENGINE TO THE RESULT-FILE.  COPY
000500* MEMBER, NO DIVISIONS.  FIELD PREFIX VR- IS RESERVED FOR
000600* THIS LAYOUT.  RECORD LENGTH 300 BYTES, FIXED.
000700***************************************************************
000800 01  VR-RESULT-RECORD.
000900     05  VR-COMPANY-ID                   PIC X(12).
001000     05  VR-COMPANY-NAME                 PIC X(30).
001100     05  VR-VALUATION-DATE               PIC 9(8).
001200     05  VR-VALUATION-DATE-YMD REDEFINES
001300              VR-VALUATION-DATE.
001400         10  VR-VALUATION-YYYY             PIC 9(4).
001500         10  VR-VALUATION-MM               PIC 9(2).
001600         10  VR-VALUATION-DD               PIC 9(2).
001700     05  VR-PRIMARY-VALUE-AT             PIC S9(13)V9(2)
001800              SIGN TRAILING SEPARATE.
001900     05  VR-PRIMARY-METHOD-CD            PIC X(12).
002000         88  VR-PRIMARY-IS-LAST-ROUND       VALUE 'last_round'.
002100         88  VR-PRIMARY-IS-COMPARABLES      VALUE 'comparables'.
002200     05  VR-RANGE-LOW-AT                 PIC S9(13)V9(2)
002300              SIGN TRAILING SEPARATE.
002400     05  VR-RANGE-HIGH-AT                PIC S9(13)V9(2)
002500              SIGN TRAILING SEPARATE.
002600     05  VR-OVERALL-CONFIDENCE-CD        PIC X(6).
002700         88  VR-OVERALL-HIGH                VALUE 'high'.
002800         88  VR-OVERALL-MEDIUM              VALUE 'medium'.
002900         88  VR-OVERALL-LOW                 VALUE 'low'.
003000     05  VR-SPREAD-PERCENT-RT            PIC S9(4)V9(1)
003100              SIGN TRAILING SEPARATE.
003200     05  VR-LASTRND-VALUE-AT             PIC S9(13)V9(2)
003300              SIGN TRAILING SEPARATE.
003400     05  VR-LASTRND-CONFIDENCE-CD        PIC X(6).
003500     05  VR-COMPS-VALUE-AT               PIC S9(13)V9(2)
003600              SIGN TRAILING SEPARATE.
003700     05  VR-COMPS-CONFIDENCE-CD          PIC X(6).
003800     05  VR-LASTRND-SKIP-REASON-TX       PIC X(60).
003900     05  VR-COMPS-SKIP-REASON-TX         PIC X(60).
004000     05  FILLER                          PIC X(14).
