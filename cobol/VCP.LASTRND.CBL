000100***************************************************************
000200* VCP.LASTRND.CBL
000300*
000400*   PROGRAM:   VCP-LAST-ROUND-METHOD
000500*   PURPOSE:   VALUES A PORTFOLIO COMPANY BY ANCHORING ON THE
000600*              POST-MONEY VALUATION OF ITS LAST FUNDING ROUND,
000700*              SCALING FOR MARKET INDEX MOVEMENT SINCE THE ROUND
000800*              BY A BETA FACTOR, APPLYING ANALYST ADJUSTMENTS
000900*              AND GRADING CONFIDENCE BY ROUND AGE.
001000*   CALLED AS: CALL 'VCP-LAST-ROUND-METHOD' USING LK-LASTRND-LINK.
001100*   CALLS:     VCP-MATH-UTILITY (ROUND-HALF-UP ENTRY POINT).
001200*
001300*---------------------------------------------------------------
001400*  CHANGE LOG
001500*---------------------------------------------------------------
001600* DATE-WRT  PGMR  TICKET     DESCRIPTION
001700* --------  ----  ---------  -----------------------------------
001800* 01/17/94  RTW   VAL-0017   ORIGINAL CODING - ANCHOR AND ROUND
001900*                            AGE PREREQUISITE ONLY.
002000* 06/02/94  RTW   VAL-0027   ADDED MARKET-INDEX LOOKUP AND BETA-
002100*                            SCALED ADJUSTMENT PER METHODOLOGY
002200*                            MEMO 94-06.
002300* 10/11/94  DLH   VAL-0034   NEAREST-DATE INDEX SEARCH REWRITTEN
002400*                            TO USE MINIMUM ABSOLUTE DAY COUNT
002500*                            INSTEAD OF EXACT-DATE MATCH ONLY.
002600* 03/02/95  RTW   VAL-0038   ADDED COMPANY ADJUSTMENT-FACTOR
002700*                            MULTIPLICATION (COMBINED FACTOR).
002800* 09/05/95  DLH   VAL-0048   ADDED STALE-ROUND WARNING (> 12
002900*                            MONTHS) ON THE AUDIT TRAIL.
003000* 01/30/96  RTW   VAL-0054   CONFIDENCE GRADE THRESHOLDS MOVED
003100*                            TO PASSED CONSTANTS TABLE.
003200* 07/11/96  DLH   VAL-0061   REVIEWED FOR Y2K - ROUND-AGE MONTH
003300*                            ARITHMETIC USES 4-DIGIT YEAR SUB-
003400*                            FIELDS, NO WINDOWING REQUIRED.
003500* 04/02/98  RTW   VAL-0069   Y2K CERTIFICATION SIGN-OFF.
003600* 02/14/00  DLH   VAL-0082   CORRECTED ROUND-AGE FORMULA TO USE
003700*                            WHOLE CALENDAR MONTHS, NOT DAYS/30.
003800* 08/19/02  RTW   VAL-0093   RESULT VALUE NOW ROUNDED THROUGH
003900*                            VCP-MATH-UTILITY RATHER THAN A
004000*                            LOCAL ROUNDED CLAUSE, FOR CONSIST-
004100*                            ENCY WITH VCP-COMPARABLES-METHOD.
004200* 03/18/05  DLH   VAL-0100   AUDIT TRAIL TEXT WIDENED AND STEP
004300*                            NUMBERS ADDED PER REPORT RESPEC.
004400***************************************************************
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID.                  VCP-LAST-ROUND-METHOD.
004700 AUTHOR.                      R T WIEBE.
004800 INSTALLATION.                PORTFOLIO VALUATION UNIT.
004900 DATE-WRITTEN.                01/17/94.
005000 DATE-COMPILED.               03/18/05.
005100 SECURITY.                    UNCLASSIFIED - INTERNAL USE ONLY.
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.             VALUATION-HOST.
005600 OBJECT-COMPUTER.             VALUATION-HOST.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS VALID-RATE-CLASS IS "0" THRU "9"
006000     UPSI-0 ON STATUS IS LSTRND-TRACE-ON
006100            OFF STATUS IS LSTRND-TRACE-OFF.
006200
006300 DATA DIVISION.
006400 WORKING-STORAGE SECTION.
006500
006600*---------------------------------------------------------------
006700* W10-ROUND-AGE-WORK - WHOLE-CALENDAR-MONTH ROUND-AGE ARITHMETIC
006800* (VAL-0082).  W10-MONTHS-OLD-ALPHA REDEFINE LETS A NEGATIVE OR
006900* NON-NUMERIC RESULT BE TRAPPED BEFORE IT DRIVES THE CONFIDENCE
007000* GRADE.
007100*---------------------------------------------------------------
007200 01  W10-ROUND-AGE-WORK.
007300     05  W10-MONTHS-OLD              PIC S9(5)  COMP.
007400     05  W10-MONTHS-OLD-DISPLAY      PIC S9(5)
007500              SIGN TRAILING SEPARATE.
007600     05  W10-MONTHS-OLD-ALPHA REDEFINES
007700              W10-MONTHS-OLD-DISPLAY  PIC X(06).
007800     05  W10-MONTHS-OLD-ED           PIC ZZZZ9.
007900     05  FILLER                      PIC X(06).
008000
008100*---------------------------------------------------------------
008200* W20-INDEX-SEARCH-WORK - NEAREST-DATE LOOKUP CONTROL (VAL-0034).
008300* CALLER PASSES THE WHOLE INDEX TABLE; THIS PROGRAM DOES NOT
008400* OWN THE TABLE OR ITS I/O.  W20-SEARCH-DATE-YMD REDEFINE SPLITS
008500* THE TARGET DATE FOR THE DAY-COUNT SCORING FORMULA.
008600*---------------------------------------------------------------
008700 01  W20-INDEX-SEARCH-WORK.
008800     05  W20-SEARCH-DATE             PIC 9(8).
008900     05  W20-SEARCH-DATE-YMD REDEFINES
009000              W20-SEARCH-DATE.
009100         10  W20-SEARCH-YYYY           PIC 9(4).
009200         10  W20-SEARCH-MM             PIC 9(2).
009300         10  W20-SEARCH-DD             PIC 9(2).
009400     05  W20-SEARCH-IDX              PIC 9(4)  COMP.
009500     05  W20-BEST-IDX                PIC 9(4)  COMP.
009600     05  W20-BEST-DAYS-AT            PIC S9(9) COMP.
009700     05  W20-THIS-DAYS-AT            PIC S9(9) COMP.
009800     05  W20-FOUND-SW                PIC X.
009900         88  W20-INDEX-FOUND            VALUE 'Y'.
010000         88  W20-INDEX-NOT-FOUND         VALUE 'N'.
010100     05  FILLER                      PIC X(08).
010200
010300*---------------------------------------------------------------
010400* W30-COMPUTE-WORK - MARKET RETURN, BETA ADJUSTMENT AND COMBINED
010500* COMPANY-ADJUSTMENT FACTOR.  W30-FINAL-VALUE-ALPHA REDEFINE IS
010600* USED ONLY WHEN UPSI-0 TRACE IS ON, PER SHOP HABIT OF DUMPING
010700* KEY AMOUNTS IN DISPLAYABLE FORM DURING METHODOLOGY REVIEW.
010800*---------------------------------------------------------------
010900 01  W30-COMPUTE-WORK.
011000     05  W30-ROUND-INDEX-AT          PIC S9(9)V99
011100              SIGN TRAILING SEPARATE.
011200     05  W30-TODAY-INDEX-AT          PIC S9(9)V99
011300              SIGN TRAILING SEPARATE.
011400     05  W30-MARKET-RETURN-RT        PIC S9(3)V9(4)
011500              SIGN TRAILING SEPARATE.
011600     05  W30-ADJUSTED-RETURN-RT      PIC S9(3)V9(4)
011700              SIGN TRAILING SEPARATE.
011800     05  W30-MARKET-ADJ-FACTOR-RT    PIC S9(3)V9(4)
011900              SIGN TRAILING SEPARATE.
012000     05  W30-ANCHOR-VALUE-AT         PIC S9(13)V99
012100              SIGN TRAILING SEPARATE.
012200     05  W30-MARKET-ADJ-VALUE-AT     PIC S9(13)V99
012300              SIGN TRAILING SEPARATE.
012400     05  W30-COMBINED-FACTOR-RT      PIC S9(3)V9(4)
012500              SIGN TRAILING SEPARATE.
012600     05  W30-FINAL-VALUE-AT          PIC S9(13)V99
012700              SIGN TRAILING SEPARATE.
012800     05  W30-FINAL-VALUE-ALPHA REDEFINES
012900              W30-FINAL-VALUE-AT      PIC X(16).
013000     05  FILLER                      PIC X(12).
013100
013200*---------------------------------------------------------------
013300* W50-AUDIT-EDIT-WORK - NUMERIC-EDITED COPIES OF THE KEY AMOUNTS
013400* FOR THE AUDIT TRAIL TEXT (VAL-0100).
013500*---------------------------------------------------------------
013600 01  W50-AUDIT-EDIT-WORK.
013700     05  W50-ANCHOR-ED               PIC $$$,$$$,$$$,$$9.99-.
013800     05  W50-MARKET-PCT-AT           PIC S9(3)V99
013900              SIGN TRAILING SEPARATE.
014000     05  W50-MARKET-PCT-ED           PIC ZZ9.99-.
014100     05  W50-COMBINED-FACTOR-ED      PIC Z9.9999-.
014200     05  W50-FINAL-VALUE-ED          PIC $$$,$$$,$$$,$$9.99-.
014300     05  FILLER                      PIC X(10).
014400
014500*---------------------------------------------------------------
014600* W40-MATH-UTIL-LINK - MUST STAY BYTE-FOR-BYTE IDENTICAL TO
014700* LK-MATH-LINKAGE IN VCP.MATHUTL.CBL - THIS IS THE CALL USING
014800* PARAMETER AREA FOR THE SHARED MATH UTILITY (VAL-0093).
014900*---------------------------------------------------------------
015000 01  W40-MATH-UTIL-LINK.
015100     05  W40-FUNCTION-CD             PIC X(4).
015200     05  W40-RETURN-CD               PIC X.
015300     05  W40-TABLE-CT                PIC 9(4)  COMP.
015400     05  W40-PERCENTILE-RANK         PIC 9(3)  COMP.
015500     05  W40-ROUND-DECIMALS          PIC 9(1)  COMP.
015600     05  W40-VALUE-TABLE OCCURS 500 TIMES
015700                              PIC S9(9)V9(4)
015800              SIGN TRAILING SEPARATE.
015900     05  W40-INPUT-VALUE-AT          PIC S9(13)V9(4)
016000              SIGN TRAILING SEPARATE.
016100     05  W40-RESULT-1-AT             PIC S9(13)V9(4)
016200              SIGN TRAILING SEPARATE.
016300     05  W40-RESULT-2-AT             PIC S9(13)V9(4)
016400              SIGN TRAILING SEPARATE.
016500     05  W40-RESULT-3-AT             PIC S9(13)V9(4)
016600              SIGN TRAILING SEPARATE.
016700     05  W40-RESULT-4-AT             PIC S9(13)V9(4)
016800              SIGN TRAILING SEPARATE.
016900     05  W40-DISPLAY-TX              PIC X(14).
017000
017100     COPY VCO.CONST.
017200
017300 LINKAGE SECTION.
017400     COPY VCO.COMPANY.
017500
017600 01  LK-LASTRND-LINK.
017700     05  LK-RUN-DATE                 PIC 9(8).
017800     05  LK-RUN-DATE-YMD REDEFINES
017900              LK-RUN-DATE.
018000         10  LK-RUN-YYYY               PIC 9(4).
018100         10  LK-RUN-MM                 PIC 9(2).
018200         10  LK-RUN-DD                 PIC 9(2).
018300     05  LK-INDEX-TABLE-CT           PIC 9(4)  COMP.
018400     05  LK-SKIP-CD                  PIC X.
018500         88  LK-METHOD-RAN               VALUE '0'.
018600         88  LK-METHOD-SKIPPED            VALUE '1'.
018700     05  LK-SKIP-REASON-TX           PIC X(60).
018800     05  LK-RESULT-VALUE-AT          PIC S9(13)V99
018900              SIGN TRAILING SEPARATE.
019000     05  LK-CONFIDENCE-CD            PIC X(6).
019100         88  LK-CONFIDENCE-HIGH           VALUE 'high'.
019200         88  LK-CONFIDENCE-MEDIUM         VALUE 'medium'.
019300         88  LK-CONFIDENCE-LOW            VALUE 'low'.
019400     05  LK-AUDIT-LINE-CT            PIC 9(2)  COMP.
019500     05  LK-AUDIT-LINE-TABLE OCCURS 8 TIMES
019600                              PIC X(90).
019700     05  FILLER                      PIC X(20).
019800
019900*---------------------------------------------------------------
020000* LK-INDEX-TABLE-AREA - ENGINE-LOADED MARKET INDEX TABLE, ONE
020100* ENTRY PER IX-INDEX-RECORD IN VCO.INDEX.CBL (FIELD-FOR-FIELD,
020200* LK-INDEX-ENTRY- PREFIX SINCE THIS IS A TABLE ELEMENT RATHER
020300* THAN THE FD RECORD ITSELF).
020400*---------------------------------------------------------------
020500 01  LK-INDEX-TABLE-AREA.
020600     05  LK-INDEX-TABLE OCCURS 2000 TIMES.
020700         10  LK-INDEX-ENTRY-NAME        PIC X(10).
020800         10  LK-INDEX-ENTRY-DATE        PIC 9(8).
020900         10  LK-INDEX-ENTRY-DATE-YMD REDEFINES
021000                  LK-INDEX-ENTRY-DATE.
021100             15  LK-INDEX-ENTRY-YYYY      PIC 9(4).
021200             15  LK-INDEX-ENTRY-MM        PIC 9(2).
021300             15  LK-INDEX-ENTRY-DD        PIC 9(2).
021400         10  LK-INDEX-ENTRY-AT          PIC S9(9)V99
021500                  SIGN TRAILING SEPARATE.
021600         10  LK-INDEX-ENTRY-SOURCE-NM   PIC X(30).
021700         10  FILLER                     PIC X(19).
021800
021900 PROCEDURE DIVISION USING CO-COMPANY-MASTER-RECORD
022000                           LK-LASTRND-LINK
022100                           LK-INDEX-TABLE-AREA.
022200
022300 0000-VCP-LAST-ROUND-METHOD.
022400     SET LK-METHOD-RAN TO TRUE.
022500     MOVE SPACE TO LK-SKIP-REASON-TX.
022600     MOVE ZERO TO LK-AUDIT-LINE-CT.
022700     PERFORM 1000-CHECK-PREREQUISITES THRU 1000-EXIT.
022800     IF LK-METHOD-SKIPPED
022900         GO TO 0000-EXIT.
023000     PERFORM 2000-COMPUTE-MARKET-ADJUSTMENT THRU 2000-EXIT.
023100     PERFORM 2200-APPLY-COMPANY-ADJUSTMENTS THRU 2200-EXIT.
023200     PERFORM 2300-GRADE-CONFIDENCE THRU 2300-EXIT.
023300     PERFORM 2400-BUILD-AUDIT-TRAIL THRU 2400-EXIT.
023400 0000-EXIT.
023500     GOBACK.
023600
023700*---------------------------------------------------------------
023800* 1000-CHECK-PREREQUISITES - FIRST FAILURE WINS (VAL-0017).
023900*---------------------------------------------------------------
024000 1000-CHECK-PREREQUISITES.
024100     IF CO-ROUND-NOT-EXISTS
024200         SET LK-METHOD-SKIPPED TO TRUE
024300         MOVE 'NO LAST FUNDING ROUND DATA AVAILABLE'
024400             TO LK-SKIP-REASON-TX
024500         GO TO 1000-EXIT.
024600     COMPUTE W10-MONTHS-OLD =
024700         (LK-RUN-YYYY - CO-ROUND-YYYY) * 12 +
024800         (LK-RUN-MM - CO-ROUND-MM).
024900     IF W10-MONTHS-OLD > CN-MAX-ROUND-AGE-MOS
025000         SET LK-METHOD-SKIPPED TO TRUE
025100         MOVE W10-MONTHS-OLD TO W10-MONTHS-OLD-ED
025200         STRING 'LAST ROUND IS TOO OLD (' DELIMITED BY SIZE
025300                W10-MONTHS-OLD-ED        DELIMITED BY SIZE
025400                ' MONTHS). MAXIMUM ALLOWED: 18 MONTHS'
025500                                          DELIMITED BY SIZE
025600                INTO LK-SKIP-REASON-TX
025700         GO TO 1000-EXIT.
025800     IF LK-INDEX-TABLE-CT = ZERO
025900         SET LK-METHOD-SKIPPED TO TRUE
026000         MOVE 'NO MARKET INDEX DATA AVAILABLE FOR THIS ROUND'
026100             TO LK-SKIP-REASON-TX.
026200 1000-EXIT.
026300     EXIT.
026400
026500*---------------------------------------------------------------
026600* 2000-COMPUTE-MARKET-ADJUSTMENT - ANCHOR, NEAREST-DATE INDEX
026700* LOOKUPS AND BETA-SCALED MARKET RETURN (VAL-0027, VAL-0034).
026800*---------------------------------------------------------------
026900 2000-COMPUTE-MARKET-ADJUSTMENT.
027000     MOVE CO-VALUATION-POST-AT TO W30-ANCHOR-VALUE-AT.
027100     MOVE CO-ROUND-DATE TO W20-SEARCH-DATE.
027200     PERFORM 2100-FIND-NEAREST-INDEX THRU 2100-EXIT.
027300     MOVE LK-INDEX-ENTRY-AT (W20-BEST-IDX) TO W30-ROUND-INDEX-AT.
027400     MOVE LK-RUN-DATE TO W20-SEARCH-DATE.
027500     PERFORM 2100-FIND-NEAREST-INDEX THRU 2100-EXIT.
027600     MOVE LK-INDEX-ENTRY-AT (W20-BEST-IDX) TO W30-TODAY-INDEX-AT.
027700     COMPUTE W30-MARKET-RETURN-RT ROUNDED =
027800         (W30-TODAY-INDEX-AT - W30-ROUND-INDEX-AT) /
027900          W30-ROUND-INDEX-AT.
028000     COMPUTE W30-ADJUSTED-RETURN-RT ROUNDED =
028100         CN-DEFAULT-BETA-RT * W30-MARKET-RETURN-RT.
028200     COMPUTE W30-MARKET-ADJ-FACTOR-RT ROUNDED =
028300         1 + W30-ADJUSTED-RETURN-RT.
028400     COMPUTE W30-MARKET-ADJ-VALUE-AT ROUNDED =
028500         W30-ANCHOR-VALUE-AT * W30-MARKET-ADJ-FACTOR-RT.
028600 2000-EXIT.
028700     EXIT.
028800
028900*---------------------------------------------------------------
029000* 2100-FIND-NEAREST-INDEX - MINIMUM ABSOLUTE DAY DIFFERENCE
029100* AGAINST W20-SEARCH-DATE (VAL-0034).  TREATS THE DATE AS AN
029200* ORDINAL BY MONTHS*31+DAYS - ADEQUATE FOR A NEAREST-NEIGHBOR
029300* SEARCH, NOT A CALENDAR-EXACT DAY COUNT.
029400*---------------------------------------------------------------
029500 2100-FIND-NEAREST-INDEX.
029600     SET W20-INDEX-NOT-FOUND TO TRUE.
029700     MOVE 1 TO W20-BEST-IDX.
029800     MOVE 999999999 TO W20-BEST-DAYS-AT.
029900     PERFORM 2110-SCORE-ONE-INDEX-ENTRY
030000         VARYING W20-SEARCH-IDX FROM 1 BY 1
030100         UNTIL W20-SEARCH-IDX > LK-INDEX-TABLE-CT.
030200 2100-EXIT.
030300     EXIT.
030400
030500 2110-SCORE-ONE-INDEX-ENTRY.
030600     COMPUTE W20-THIS-DAYS-AT =
030700         ((LK-INDEX-ENTRY-YYYY (W20-SEARCH-IDX) -
030800           W20-SEARCH-YYYY) * 372) +
030900         ((LK-INDEX-ENTRY-MM (W20-SEARCH-IDX) -
031000           W20-SEARCH-MM) * 31) +
031100         (LK-INDEX-ENTRY-DD (W20-SEARCH-IDX) - W20-SEARCH-DD).
031200     IF W20-THIS-DAYS-AT < ZERO
031300         COMPUTE W20-THIS-DAYS-AT = ZERO - W20-THIS-DAYS-AT.
031400     IF W20-THIS-DAYS-AT >= W20-BEST-DAYS-AT
031500         GO TO 2110-EXIT.
031600     MOVE W20-THIS-DAYS-AT TO W20-BEST-DAYS-AT.
031700     MOVE W20-SEARCH-IDX TO W20-BEST-IDX.
031800     SET W20-INDEX-FOUND TO TRUE.
031900 2110-EXIT.
032000     EXIT.
032100
032200*---------------------------------------------------------------
032300* 2200-APPLY-COMPANY-ADJUSTMENTS - COMBINED FACTOR = PRODUCT OF
032400* ALL ADJ-FACTORS (1.0 IF NONE) TIMES THE MARKET-ADJUSTED VALUE,
032500* RESULT ROUNDED HALF-UP TO ZERO DECIMALS THROUGH MATH-UTILITY.
032600*---------------------------------------------------------------
032700 2200-APPLY-COMPANY-ADJUSTMENTS.
032800     MOVE 1 TO W30-COMBINED-FACTOR-RT.
032900     IF CO-ADJ-COUNT = ZERO
033000         GO TO 2200-COMPUTE-FINAL.
033100     PERFORM 2210-MULTIPLY-ONE-ADJUSTMENT
033200         VARYING CO-ADJ-IDX FROM 1 BY 1
033300         UNTIL CO-ADJ-IDX > CO-ADJ-COUNT.
033400 2200-COMPUTE-FINAL.
033500     COMPUTE W30-FINAL-VALUE-AT ROUNDED =
033600         W30-MARKET-ADJ-VALUE-AT * W30-COMBINED-FACTOR-RT.
033700     MOVE 'RND ' TO W40-FUNCTION-CD.
033800     MOVE 0 TO W40-ROUND-DECIMALS.
033900     MOVE W30-FINAL-VALUE-AT TO W40-INPUT-VALUE-AT.
034000     CALL 'VCP-MATH-UTILITY' USING W40-MATH-UTIL-LINK.
034100     MOVE W40-RESULT-1-AT TO LK-RESULT-VALUE-AT.
034200*    NOTE: VCP-MATH-UTILITY EXPECTS LK-MATH-LINKAGE - THIS
034300*    PROGRAM'S W40-MATH-UTIL-LINK IS LAID OUT BYTE-FOR-BYTE
034400*    IDENTICAL, SEE VAL-0093.
034500 2200-EXIT.
034600     EXIT.
034700
034800 2210-MULTIPLY-ONE-ADJUSTMENT.
034900     COMPUTE W30-COMBINED-FACTOR-RT ROUNDED =
035000         W30-COMBINED-FACTOR-RT * CO-ADJ-FACTOR-RT (CO-ADJ-IDX).
035100
035200*---------------------------------------------------------------
035300* 2300-GRADE-CONFIDENCE - ROUND-AGE THRESHOLDS, CONFIGURABLE.
035400*---------------------------------------------------------------
035500 2300-GRADE-CONFIDENCE.
035600     IF W10-MONTHS-OLD <= CN-ROUND-AGE-HIGH-MOS
035700         SET LK-CONFIDENCE-HIGH TO TRUE
035800         GO TO 2300-EXIT.
035900     IF W10-MONTHS-OLD <= CN-ROUND-AGE-MEDIUM-MOS
036000         SET LK-CONFIDENCE-MEDIUM TO TRUE
036100         GO TO 2300-EXIT.
036200     SET LK-CONFIDENCE-LOW TO TRUE.
036300 2300-EXIT.
036400     EXIT.
036500
036600*---------------------------------------------------------------
036700* 2400-BUILD-AUDIT-TRAIL - FOUR NUMBERED STEPS PLUS A STALE-
036800* ROUND WARNING WHEN APPLICABLE (VAL-0048, VAL-0100).
036900*---------------------------------------------------------------
037000 2400-BUILD-AUDIT-TRAIL.
037100     MOVE W10-MONTHS-OLD TO W10-MONTHS-OLD-ED.
037200     MOVE W30-ANCHOR-VALUE-AT TO W50-ANCHOR-ED.
037300     COMPUTE W50-MARKET-PCT-AT ROUNDED =
037400         W30-MARKET-RETURN-RT * 100.
037500     MOVE W50-MARKET-PCT-AT TO W50-MARKET-PCT-ED.
037600     MOVE W30-COMBINED-FACTOR-RT TO W50-COMBINED-FACTOR-ED.
037700     MOVE W30-FINAL-VALUE-AT TO W50-FINAL-VALUE-ED.
037800     ADD 1 TO LK-AUDIT-LINE-CT.
037900     STRING '1. FUNDING-ROUND ANCHOR: POST-MONEY VALUATION = '
038000            W50-ANCHOR-ED            DELIMITED BY SIZE
038100            INTO LK-AUDIT-LINE-TABLE (LK-AUDIT-LINE-CT).
038200     ADD 1 TO LK-AUDIT-LINE-CT.
038300     STRING '2. MARKET ADJUSTMENT: INDEX MOVE = '
038400            W50-MARKET-PCT-ED        DELIMITED BY SIZE
038500            '% X BETA ' CN-DEFAULT-BETA-RT DELIMITED BY SIZE
038600            INTO LK-AUDIT-LINE-TABLE (LK-AUDIT-LINE-CT).
038700     ADD 1 TO LK-AUDIT-LINE-CT.
038800     STRING '3. COMPANY ADJUSTMENTS: COMBINED FACTOR = '
038900            W50-COMBINED-FACTOR-ED   DELIMITED BY SIZE
039000            INTO LK-AUDIT-LINE-TABLE (LK-AUDIT-LINE-CT).
039100     ADD 1 TO LK-AUDIT-LINE-CT.
039200     STRING '4. FINAL FORMULA: V = P X M X C = '
039300            W50-FINAL-VALUE-ED       DELIMITED BY SIZE
039400            INTO LK-AUDIT-LINE-TABLE (LK-AUDIT-LINE-CT).
039500     IF W10-MONTHS-OLD > CN-STALE-ROUND-MOS
039600         ADD 1 TO LK-AUDIT-LINE-CT
039700         STRING 'WARNING: ROUND IS ' DELIMITED BY SIZE
039800                W10-MONTHS-OLD-ED     DELIMITED BY SIZE
039900                ' MONTHS OLD - AGING REDUCES ANCHOR RELIABILITY'
040000                                      DELIMITED BY SIZE
040100                INTO LK-AUDIT-LINE-TABLE (LK-AUDIT-LINE-CT).
040200 2400-EXIT.
040300     EXIT.
