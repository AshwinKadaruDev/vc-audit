000100***************************************************************
000200* VCP.MATHUTL.CBL
000300*
000400*   PROGRAM:   VCP-MATH-UTILITY
000500*   PURPOSE:   SHARED STATISTICS AND ROUNDING ROUTINES FOR THE
000600*              PORTFOLIO VALUATION AUDIT RUN - MEDIAN, LINEAR
000700*              INTERPOLATED PERCENTILE, MEAN/VARIANCE/COEFF OF
000800*              VARIATION, HALF-UP ROUNDING AND CURRENCY SCALE
000900*              DISPLAY.  CALLED BY VCP-LAST-ROUND-METHOD,
001000*              VCP-COMPARABLES-METHOD AND VCP-VALUATION-ENGINE.
001100*   CALLED AS: CALL 'VCP-MATH-UTILITY' USING LK-MATH-LINKAGE.
001200*
001300*---------------------------------------------------------------
001400*  CHANGE LOG
001500*---------------------------------------------------------------
001600* DATE-WRT  PGMR  TICKET     DESCRIPTION
001700* --------  ----  ---------  -----------------------------------
001800* 06/14/93  RTW   VAL-0001   ORIGINAL CODING - MEDIAN AND RND
001900*                            HALF-UP ENTRY POINTS ONLY.
002000* 11/02/93  RTW   VAL-0014   ADDED PERCENTILE ENTRY POINT FOR
002100*                            COMPS METHOD STATISTICS.
002200* 03/09/94  DLH   VAL-0022   BUBBLE SORT OF VALUE TABLE ADDED -
002300*                            INPUT FROM SECTOR FILE NOT GUARAN-
002400*                            TEED IN ASCENDING MULTIPLE ORDER.
002500* 08/22/94  DLH   VAL-0031   MEAN/VARIANCE/CV ENTRY POINT ADDED
002600*                            FOR COMPS CONFIDENCE GRADING.
002700* 02/17/95  RTW   VAL-0040   CURRENCY SCALE DISPLAY ENTRY POINT
002800*                            ADDED (B/M/K SUFFIX FORMATTING).
002900* 09/05/95  DLH   VAL-0047   ZERO-DIVIDE GUARD ON CV WHEN MEAN
003000*                            IS ZERO OR NEGATIVE - RETURN CV=1.
003100* 01/30/96  RTW   VAL-0055   CLARIFIED PERCENTILE CLAMP AT N-1.
003200* 07/11/96  DLH   VAL-0061   REVIEWED FOR Y2K - ALL DATE FIELDS
003300*                            IN THIS PROGRAM ARE RATE/AMOUNT
003400*                            ONLY, NO CENTURY WINDOWING REQRD.
003500* 04/02/98  RTW   VAL-0070   Y2K CERTIFICATION SIGN-OFF - NO
003600*                            TWO-DIGIT YEAR FIELDS PRESENT.
003700* 10/19/99  DLH   VAL-0078   RAISED VALUE TABLE OCCURS LIMIT
003800*                            250 TO 500 PER ANALYST REQUEST.
003900* 05/06/02  RTW   VAL-0090   REWORKED BUBBLE SORT TO EXIT EARLY
004000*                            WHEN NO EXCHANGE MADE ON A PASS.
004100* 03/18/05  DLH   VAL-0101   ADDED WK-MEAN-CHECK NUMERIC-TEST
004200*                            REDEFINE PER AUDIT FINDING 05-119.
004300***************************************************************
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.                  VCP-MATH-UTILITY.
004600 AUTHOR.                      R T WIEBE.
004700 INSTALLATION.                PORTFOLIO VALUATION UNIT.
004800 DATE-WRITTEN.                06/14/93.
004900 DATE-COMPILED.               03/18/05.
005000 SECURITY.                    UNCLASSIFIED - INTERNAL USE ONLY.
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.             VALUATION-HOST.
005500 OBJECT-COMPUTER.             VALUATION-HOST.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS VALID-RATE-CLASS IS "0" THRU "9"
005900     UPSI-0 ON STATUS IS MATH-TRACE-ON
006000            OFF STATUS IS MATH-TRACE-OFF.
006100
006200 DATA DIVISION.
006300 WORKING-STORAGE SECTION.
006400
006500*---------------------------------------------------------------
006600* WK-SORT-WORK-AREA / WK-SORT-FLAT-AREA - EXCHANGE-SORT SCRATCH
006700* COPY OF THE INCOMING VALUE TABLE.  FLAT REDEFINE LETS THE
006800* WHOLE TABLE BE CLEARED WITH ONE MOVE OF SPACES OR LOW-VALUE.
006900*---------------------------------------------------------------
007000 01  WK-SORT-WORK-AREA.
007100     05  WK-SORT-TABLE OCCURS 500 TIMES
007200              INDEXED BY WK-SORT-IDX
007300                              PIC S9(9)V9(4)
007400              SIGN TRAILING SEPARATE.
007500 01  WK-SORT-FLAT-AREA REDEFINES
007600          WK-SORT-WORK-AREA  PIC X(7000).
007700
007800 01  WK-CONTROL-FIELDS.
007900     05  WK-TABLE-COUNT              PIC 9(4)  COMP.
008000     05  WK-SUB-1                    PIC 9(4)  COMP.
008100     05  WK-SUB-2                    PIC 9(4)  COMP.
008200     05  WK-EXCHANGE-MADE-SW         PIC X.
008300         88  WK-EXCHANGE-WAS-MADE       VALUE 'Y'.
008400         88  WK-EXCHANGE-NOT-MADE       VALUE 'N'.
008500     05  WK-HOLD-VALUE                PIC S9(9)V9(4)
008600              SIGN TRAILING SEPARATE.
008700     05  WK-MID-POINT                PIC 9(4)  COMP.
008800     05  WK-RANK-WHOLE                PIC 9(4)  COMP.
008900     05  WK-RANK-FRACTION-AT          PIC S9(4)V9(4)
009000              SIGN TRAILING SEPARATE.
009100     05  WK-LOWER-VALUE-AT            PIC S9(9)V9(4)
009200              SIGN TRAILING SEPARATE.
009300     05  WK-UPPER-VALUE-AT            PIC S9(9)V9(4)
009400              SIGN TRAILING SEPARATE.
009500
009600*---------------------------------------------------------------
009700* WK-MEAN-CHECK / WK-MEAN-CHECK-ALPHA - AUDIT FINDING 05-119:
009800* PROVE THE COMPUTED MEAN IS NUMERIC BEFORE IT IS USED AS A
009900* DIVISOR IN THE COEFFICIENT-OF-VARIATION CALCULATION.
010000*---------------------------------------------------------------
010100 01  WK-MEAN-CHECK                PIC S9(9)V9(4)
010200              SIGN TRAILING SEPARATE.
010300 01  WK-MEAN-CHECK-ALPHA REDEFINES
010400          WK-MEAN-CHECK            PIC X(14).
010500
010600 01  WK-ROUND-SCRATCH             PIC S9(13)V9(4)
010700              SIGN TRAILING SEPARATE.
010800 01  WK-ROUND-SCRATCH-ALPHA REDEFINES
010900          WK-ROUND-SCRATCH         PIC X(18).
011000
011100 01  WK-SUM-AT                    PIC S9(13)V9(4)  COMP.
011200 01  WK-SUM-SQ-DIFF-AT            PIC S9(13)V9(4)  COMP.
011300 01  WK-DIFF-AT                   PIC S9(9)V9(4)   COMP.
011400 01  WK-SCALE-VALUE-AT            PIC S9(13)V9(4)
011500              SIGN TRAILING SEPARATE.
011600 01  WK-SCALE-INTEGER-AT          PIC S9(17)
011700              SIGN TRAILING SEPARATE.
011800
011900 LINKAGE SECTION.
012000 01  LK-MATH-LINKAGE.
012100     05  LK-FUNCTION-CD               PIC X(4).
012200         88  LK-FUNCTION-MEDIAN          VALUE 'MED '.
012300         88  LK-FUNCTION-PERCENTILE      VALUE 'PCTL'.
012400         88  LK-FUNCTION-ROUND           VALUE 'RND '.
012500         88  LK-FUNCTION-CURRENCY        VALUE 'CURR'.
012600         88  LK-FUNCTION-MEAN-VARIANCE   VALUE 'MNVR'.
012700     05  LK-RETURN-CD                 PIC X.
012800         88  LK-RETURN-OK                VALUE '0'.
012900         88  LK-RETURN-ERROR             VALUE '1'.
013000     05  LK-TABLE-CT                  PIC 9(4)  COMP.
013100     05  LK-PERCENTILE-RANK           PIC 9(3)  COMP.
013200     05  LK-ROUND-DECIMALS            PIC 9(1)  COMP.
013300     05  LK-VALUE-TABLE OCCURS 500 TIMES
013400                              PIC S9(9)V9(4)
013500              SIGN TRAILING SEPARATE.
013600     05  LK-INPUT-VALUE-AT            PIC S9(13)V9(4)
013700              SIGN TRAILING SEPARATE.
013800     05  LK-RESULT-1-AT               PIC S9(13)V9(4)
013900              SIGN TRAILING SEPARATE.
014000     05  LK-RESULT-2-AT               PIC S9(13)V9(4)
014100              SIGN TRAILING SEPARATE.
014200     05  LK-RESULT-3-AT               PIC S9(13)V9(4)
014300              SIGN TRAILING SEPARATE.
014400     05  LK-RESULT-4-AT               PIC S9(13)V9(4)
014500              SIGN TRAILING SEPARATE.
014600     05  LK-DISPLAY-TX                PIC X(14).
014700
014800 PROCEDURE DIVISION USING LK-MATH-LINKAGE.
014900
015000 0000-VCP-MATH-UTILITY.
015100     SET LK-RETURN-OK TO TRUE.
015200     IF LK-FUNCTION-MEDIAN
015300         PERFORM 1000-COMPUTE-MEDIAN THRU 1000-EXIT
015400         GO TO 0000-EXIT.
015500     IF LK-FUNCTION-PERCENTILE
015600         PERFORM 1100-COMPUTE-PERCENTILE THRU 1100-EXIT
015700         GO TO 0000-EXIT.
015800     IF LK-FUNCTION-ROUND
015900         PERFORM 1200-ROUND-HALF-UP THRU 1200-EXIT
016000         GO TO 0000-EXIT.
016100     IF LK-FUNCTION-CURRENCY
016200         PERFORM 1300-FORMAT-CURRENCY THRU 1300-EXIT
016300         GO TO 0000-EXIT.
016400     IF LK-FUNCTION-MEAN-VARIANCE
016500         PERFORM 1400-COMPUTE-MEAN-VARIANCE THRU 1400-EXIT
016600         GO TO 0000-EXIT.
016700     SET LK-RETURN-ERROR TO TRUE.
016800 0000-EXIT.
016900     GOBACK.
017000
017100*---------------------------------------------------------------
017200* 1000-COMPUTE-MEDIAN - SORT ASCENDING, ODD N MIDDLE, EVEN N
017300* MEAN OF THE TWO MIDDLE VALUES.
017400*---------------------------------------------------------------
017500 1000-COMPUTE-MEDIAN.
017600     PERFORM 1900-LOAD-AND-SORT-TABLE THRU 1900-EXIT.
017700     IF WK-TABLE-COUNT = ZERO
017800         MOVE ZERO TO LK-RESULT-1-AT
017900         SET LK-RETURN-ERROR TO TRUE
018000         GO TO 1000-EXIT.
018100     COMPUTE WK-MID-POINT = (WK-TABLE-COUNT + 1) / 2.
018200     DIVIDE WK-TABLE-COUNT BY 2 GIVING WK-SUB-1
018300         REMAINDER WK-SUB-2.
018400     IF WK-SUB-2 NOT = ZERO
018500         GO TO 1000-ODD-COUNT.
018600     COMPUTE LK-RESULT-1-AT ROUNDED =
018700         (WK-SORT-TABLE (WK-SUB-1) +
018800          WK-SORT-TABLE (WK-SUB-1 + 1)) / 2.
018900     GO TO 1000-EXIT.
019000 1000-ODD-COUNT.
019100     MOVE WK-SORT-TABLE (WK-MID-POINT) TO LK-RESULT-1-AT.
019200 1000-EXIT.
019300     EXIT.
019400
019500*---------------------------------------------------------------
019600* 1100-COMPUTE-PERCENTILE - RANK = (P/100) * (N-1), LINEAR
019700* INTERPOLATION BETWEEN FLOOR(RANK) AND FLOOR(RANK)+1, CLAMPED
019800* TO N-1.
019900*---------------------------------------------------------------
020000 1100-COMPUTE-PERCENTILE.
020100     PERFORM 1900-LOAD-AND-SORT-TABLE THRU 1900-EXIT.
020200     IF WK-TABLE-COUNT = ZERO
020300         MOVE ZERO TO LK-RESULT-1-AT
020400         SET LK-RETURN-ERROR TO TRUE
020500         GO TO 1100-EXIT.
020600     COMPUTE WK-RANK-FRACTION-AT ROUNDED =
020700         (LK-PERCENTILE-RANK / 100) * (WK-TABLE-COUNT - 1).
020800     MOVE WK-RANK-FRACTION-AT TO WK-RANK-WHOLE.
020900     IF WK-RANK-WHOLE > WK-TABLE-COUNT - 1
021000         MOVE WK-TABLE-COUNT - 1 TO WK-RANK-WHOLE.
021100     MOVE WK-SORT-TABLE (WK-RANK-WHOLE + 1) TO WK-LOWER-VALUE-AT.
021200     IF WK-RANK-WHOLE + 1 < WK-TABLE-COUNT
021300         GO TO 1100-SET-UPPER.
021400     MOVE WK-LOWER-VALUE-AT TO WK-UPPER-VALUE-AT.
021500     GO TO 1100-INTERPOLATE.
021600 1100-SET-UPPER.
021700     MOVE WK-SORT-TABLE (WK-RANK-WHOLE + 2) TO WK-UPPER-VALUE-AT.
021800 1100-INTERPOLATE.
021900     COMPUTE LK-RESULT-1-AT ROUNDED =
022000         WK-LOWER-VALUE-AT +
022100         ((WK-RANK-FRACTION-AT - WK-RANK-WHOLE) *
022200          (WK-UPPER-VALUE-AT - WK-LOWER-VALUE-AT)).
022300 1100-EXIT.
022400     EXIT.
022500
022600*---------------------------------------------------------------
022700* 1200-ROUND-HALF-UP - STANDARD COBOL ROUNDED CLAUSE ROUNDS
022800* TIES AWAY FROM ZERO, WHICH FOR THE POSITIVE AMOUNTS THIS RUN
022900* WORKS WITH IS EQUIVALENT TO HALF-UP.
023000*---------------------------------------------------------------
023100 1200-ROUND-HALF-UP.
023200     MOVE LK-INPUT-VALUE-AT TO WK-ROUND-SCRATCH.
023300     COMPUTE WK-SCALE-INTEGER-AT ROUNDED =
023400         WK-ROUND-SCRATCH * (10 ** LK-ROUND-DECIMALS).
023500     COMPUTE LK-RESULT-1-AT =
023600         WK-SCALE-INTEGER-AT / (10 ** LK-ROUND-DECIMALS).
023700 1200-EXIT.
023800     EXIT.
023900
024000*---------------------------------------------------------------
024100* 1300-FORMAT-CURRENCY - SCALE TO B/M/K SUFFIX, 2 DECIMALS
024200* HALF-UP IN THE CHOSEN SCALE.
024300*---------------------------------------------------------------
024400 1300-FORMAT-CURRENCY.
024500     MOVE LK-INPUT-VALUE-AT TO WK-ROUND-SCRATCH.
024600     MOVE SPACE TO LK-DISPLAY-TX (14:1).
024700     IF WK-ROUND-SCRATCH >= 1000000000
024800         GO TO 1300-SCALE-BILLIONS.
024900     IF WK-ROUND-SCRATCH >= 1000000
025000         GO TO 1300-SCALE-MILLIONS.
025100     IF WK-ROUND-SCRATCH >= 1000
025200         GO TO 1300-SCALE-THOUSANDS.
025300     COMPUTE LK-RESULT-1-AT ROUNDED = WK-ROUND-SCRATCH.
025400     GO TO 1300-EXIT.
025500 1300-SCALE-BILLIONS.
025600     COMPUTE WK-SCALE-VALUE-AT ROUNDED =
025700         WK-ROUND-SCRATCH / 1000000000.
025800     MOVE WK-SCALE-VALUE-AT TO LK-RESULT-1-AT.
025900     MOVE 'B' TO LK-DISPLAY-TX (14:1).
026000     GO TO 1300-EXIT.
026100 1300-SCALE-MILLIONS.
026200     COMPUTE WK-SCALE-VALUE-AT ROUNDED =
026300         WK-ROUND-SCRATCH / 1000000.
026400     MOVE WK-SCALE-VALUE-AT TO LK-RESULT-1-AT.
026500     MOVE 'M' TO LK-DISPLAY-TX (14:1).
026600     GO TO 1300-EXIT.
026700 1300-SCALE-THOUSANDS.
026800     COMPUTE WK-SCALE-VALUE-AT ROUNDED =
026900         WK-ROUND-SCRATCH / 1000.
027000     MOVE WK-SCALE-VALUE-AT TO LK-RESULT-1-AT.
027100     MOVE 'K' TO LK-DISPLAY-TX (14:1).
027200 1300-EXIT.
027300     EXIT.
027400
027500*---------------------------------------------------------------
027600* 1400-COMPUTE-MEAN-VARIANCE - POPULATION VARIANCE AND COEFF-
027700* ICIENT OF VARIATION.  CV = 1 WHEN MEAN <= 0 (AUDIT FINDING
027800* 05-119 GUARD).
027900*---------------------------------------------------------------
028000 1400-COMPUTE-MEAN-VARIANCE.
028100     MOVE LK-TABLE-CT TO WK-TABLE-COUNT.
028200     IF WK-TABLE-COUNT = ZERO
028300         MOVE ZERO TO LK-RESULT-1-AT LK-RESULT-2-AT
028400                      LK-RESULT-3-AT LK-RESULT-4-AT
028500         SET LK-RETURN-ERROR TO TRUE
028600         GO TO 1400-EXIT.
028700     MOVE ZERO TO WK-SUM-AT.
028800     PERFORM 1410-SUM-ONE-VALUE
028900         VARYING WK-SUB-1 FROM 1 BY 1
029000         UNTIL WK-SUB-1 > WK-TABLE-COUNT.
029100     COMPUTE LK-RESULT-1-AT ROUNDED = WK-SUM-AT / WK-TABLE-COUNT.
029200     MOVE LK-RESULT-1-AT TO WK-MEAN-CHECK.
029300     IF WK-MEAN-CHECK-ALPHA NOT NUMERIC
029400         MOVE ZERO TO LK-RESULT-1-AT.
029500
029600     MOVE ZERO TO WK-SUM-SQ-DIFF-AT.
029700     PERFORM 1420-SUM-SQUARED-DIFF
029800         VARYING WK-SUB-1 FROM 1 BY 1
029900         UNTIL WK-SUB-1 > WK-TABLE-COUNT.
030000     COMPUTE LK-RESULT-2-AT ROUNDED =
030100         WK-SUM-SQ-DIFF-AT / WK-TABLE-COUNT.
030200     IF LK-RESULT-2-AT < ZERO
030300         MOVE ZERO TO LK-RESULT-2-AT.
030400     COMPUTE LK-RESULT-3-AT ROUNDED = LK-RESULT-2-AT ** .5.
030500
030600     IF LK-RESULT-1-AT > ZERO
030700         GO TO 1400-COMPUTE-CV.
030800     MOVE 1 TO LK-RESULT-4-AT.
030900     GO TO 1400-EXIT.
031000 1400-COMPUTE-CV.
031100     COMPUTE LK-RESULT-4-AT ROUNDED =
031200         LK-RESULT-3-AT / LK-RESULT-1-AT.
031300 1400-EXIT.
031400     EXIT.
031500
031600*---------------------------------------------------------------
031700* 1410-SUM-ONE-VALUE / 1420-SUM-SQUARED-DIFF - PERFORMED
031800* PARAGRAPHS FOR THE VARYING LOOPS ABOVE (SHOP STANDARD IS NOT
031900* TO PERFORM A STATEMENT BLOCK IN-LINE).
032000*---------------------------------------------------------------
032100 1410-SUM-ONE-VALUE.
032200     ADD LK-VALUE-TABLE (WK-SUB-1) TO WK-SUM-AT.
032300
032400 1420-SUM-SQUARED-DIFF.
032500     COMPUTE WK-DIFF-AT =
032600         LK-VALUE-TABLE (WK-SUB-1) - LK-RESULT-1-AT.
032700     COMPUTE WK-SUM-SQ-DIFF-AT =
032800         WK-SUM-SQ-DIFF-AT + (WK-DIFF-AT * WK-DIFF-AT).
032900
033000*---------------------------------------------------------------
033100* 1900-LOAD-AND-SORT-TABLE - COPY THE CALLER'S TABLE INTO LOCAL
033200* WORK AREA AND SORT ASCENDING (VAL-0022 / VAL-0090).
033300*---------------------------------------------------------------
033400 1900-LOAD-AND-SORT-TABLE.
033500     MOVE LOW-VALUES TO WK-SORT-FLAT-AREA.
033600     MOVE LK-TABLE-CT TO WK-TABLE-COUNT.
033700     PERFORM 1910-COPY-ONE-VALUE
033800         VARYING WK-SUB-1 FROM 1 BY 1
033900         UNTIL WK-SUB-1 > WK-TABLE-COUNT.
034000     IF WK-TABLE-COUNT < 2
034100         GO TO 1900-EXIT.
034200     SET WK-EXCHANGE-WAS-MADE TO TRUE.
034300     PERFORM 1950-BUBBLE-PASS THRU 1950-EXIT
034400         UNTIL WK-EXCHANGE-NOT-MADE.
034500 1900-EXIT.
034600     EXIT.
034700
034800 1910-COPY-ONE-VALUE.
034900     MOVE LK-VALUE-TABLE (WK-SUB-1) TO WK-SORT-TABLE (WK-SUB-1).
035000
035100 1950-BUBBLE-PASS.
035200     SET WK-EXCHANGE-NOT-MADE TO TRUE.
035300     PERFORM 1960-COMPARE-AND-SWAP
035400         VARYING WK-SUB-1 FROM 1 BY 1
035500         UNTIL WK-SUB-1 > WK-TABLE-COUNT - 1.
035600 1950-EXIT.
035700     EXIT.
035800
035900 1960-COMPARE-AND-SWAP.
036000     IF WK-SORT-TABLE (WK-SUB-1) NOT > WK-SORT-TABLE (WK-SUB-1 + 1)
036100         GO TO 1960-EXIT.
036200     MOVE WK-SORT-TABLE (WK-SUB-1)       TO WK-HOLD-VALUE.
036300     MOVE WK-SORT-TABLE (WK-SUB-1 + 1)
036400         TO WK-SORT-TABLE (WK-SUB-1).
036500     MOVE WK-HOLD-VALUE TO WK-SORT-TABLE (WK-SUB-1 + 1).
036600     SET WK-EXCHANGE-WAS-MADE TO TRUE.
036700 1960-EXIT.
036800     EXIT.
