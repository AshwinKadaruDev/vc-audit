000100***************************************************************
000200* VCP.ENGINE.CBL
000300*
000400*   PROGRAM:   VCP-VALUATION-ENGINE
000500*   PURPOSE:   DRIVES THE NIGHTLY PORTFOLIO VALUATION RUN.
000600*              LOADS THE MARKET INDEX AND COMPARABLE-COMPANY
000700*              REFERENCE TABLES, READS THE COMPANY MASTER FILE,
000800*              VALIDATES EACH RECORD, CALLS THE LAST-ROUND AND
000900*              COMPARABLES VALUATION METHODS, COMPARES THE TWO
001000*              RESULTS, SELECTS A PRIMARY VALUE, GRADES OVERALL
001100*              CONFIDENCE AND WRITES THE RESULT FILE AND THE
001200*              AUDIT REPORT, WITH END-OF-RUN CONTROL TOTALS.
001300*   CALLS:     VCP-INPUT-VALIDATION, VCP-LAST-ROUND-METHOD,
001400*              VCP-COMPARABLES-METHOD.
001500*
001600*---------------------------------------------------------------
001700*  CHANGE LOG
001800*---------------------------------------------------------------
001900* DATE-WRT  PGMR  TICKET     DESCRIPTION
002000* --------  ----  ---------  -----------------------------------
002100* 01/10/94  RTW   VAL-0015   ORIGINAL CODING - COMPANY FILE READ
002200*                            LOOP AND VALIDATION CALL ONLY.
002300* 01/17/94  RTW   VAL-0018   ADDED LAST-ROUND METHOD CALL AND
002400*                            INDEX TABLE LOAD.
002500* 02/21/94  RTW   VAL-0020   ADDED COMPARABLES METHOD CALL AND
002600*                            COMPS TABLE LOAD.
002700* 06/02/94  RTW   VAL-0029   ADDED NO-VALID-METHODS HANDLING AND
002800*                            RESULT RECORD OUTPUT.
002900* 03/02/95  RTW   VAL-0040   ADDED CROSS-METHOD SPREAD ANALYSIS
003000*                            AND PRIMARY METHOD SELECTION.
003100* 01/30/96  RTW   VAL-0056   ADDED OVERALL CONFIDENCE GRADE AND
003200*                            END-OF-RUN CONTROL TOTALS.
003300* 07/11/96  DLH   VAL-0062   REVIEWED FOR Y2K - RUN DATE CARRIED
003400*                            AS A 4-DIGIT-YEAR 9(8) FIELD THROUGH
003500*                            TO EVERY CALLED PROGRAM, NO WINDOW-
003600*                            ING ANYWHERE IN THE ENGINE.
003700* 04/02/98  RTW   VAL-0072   Y2K CERTIFICATION SIGN-OFF.
003800* 05/09/99  DLH   VAL-0077   RUN-DATE PARAMETER NOW ACCEPTED FROM
003900*                            THE COMMAND LINE WITH A PARAMETER-
004000*                            CARD FALLBACK, REPLACING THE OLD
004100*                            HARD-CODED SYSTEM DATE CALL.
004200* 02/14/00  DLH   VAL-0083   PRIMARY SELECTION TIEBREAK WORDING
004300*                            CLARIFIED PER ANALYST REVIEW.
004400* 08/19/02  RTW   VAL-0095   BOTH METHOD CALLS NOW PASS THE FULL
004500*                            REFERENCE TABLE BY ADDRESS RATHER
004600*                            THAN A COPY, FOR PERFORMANCE ON THE
004700*                            LARGER SECTOR COMPS FILE.
004800* 03/18/05  DLH   VAL-0102   AUDIT REPORT SECTIONS WIDENED TO
004900*                            MATCH THE STEP-NUMBERED AUDIT TEXT
005000*                            NOW RETURNED BY BOTH METHODS.
005100***************************************************************
005200 IDENTIFICATION DIVISION.
005300 PROGRAM-ID.                  VCP-VALUATION-ENGINE.
005400 AUTHOR.                      R T WIEBE.
005500 INSTALLATION.                PORTFOLIO VALUATION UNIT.
005600 DATE-WRITTEN.                01/10/94.
005700 DATE-COMPILED.               03/18/05.
005800 SECURITY.                    UNCLASSIFIED - INTERNAL USE ONLY.
005900
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER.             VALUATION-HOST.
006300 OBJECT-COMPUTER.             VALUATION-HOST.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     CLASS VALID-RATE-CLASS IS "0" THRU "9"
006700     UPSI-0 ON STATUS IS ENGINE-TRACE-ON
006800            OFF STATUS IS ENGINE-TRACE-OFF.
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT COMPANY-FILE
007300         ASSIGN TO COMPANY
007400         ORGANIZATION IS SEQUENTIAL
007500         FILE STATUS IS W00-COMPANY-STATUS.
007600     SELECT INDEX-FILE
007700         ASSIGN TO INDEXFL
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS IS W00-INDEX-STATUS.
008000     SELECT COMPS-FILE
008100         ASSIGN TO COMPSFL
008200         ORGANIZATION IS SEQUENTIAL
008300         FILE STATUS IS W00-COMPS-STATUS.
008400     SELECT RESULT-FILE
008500         ASSIGN TO RESULT
008600         ORGANIZATION IS SEQUENTIAL
008700         FILE STATUS IS W00-RESULT-STATUS.
008800     SELECT REPORT-FILE
008900         ASSIGN TO REPORT
009000         FILE STATUS IS W00-REPORT-STATUS.
009100     SELECT PARM-FILE
009200         ASSIGN TO PARMCARD
009300         ORGANIZATION IS SEQUENTIAL
009400         FILE STATUS IS W00-PARM-STATUS.
009500
009600 DATA DIVISION.
009700 FILE SECTION.
009800
009900 FD  COMPANY-FILE
010000     LABEL RECORDS ARE STANDARD.
010100     COPY VCO.COMPANY.
010200
010300 FD  INDEX-FILE
010400     LABEL RECORDS ARE STANDARD.
010500     COPY VCO.INDEX.
010600
010700 FD  COMPS-FILE
010800     LABEL RECORDS ARE STANDARD.
010900     COPY VCO.COMPS.
011000
011100 FD  RESULT-FILE
011200     LABEL RECORDS ARE STANDARD.
011300     COPY VCO.RESULT.
011400
011500 FD  REPORT-FILE
011600     LABEL RECORDS ARE OMITTED
011700     RECORD CONTAINS 133 CHARACTERS
011800     LINAGE IS 60 LINES WITH FOOTING AT 55 LINES.
011900 01  VR-REPORT-LINE                  PIC X(133).
012000
012100 FD  PARM-FILE
012200     LABEL RECORDS ARE OMITTED.
012300 01  PARM-RUN-DATE-CARD               PIC X(08).
012400
012500 WORKING-STORAGE SECTION.
012600
012700*---------------------------------------------------------------
012800* W00-FILE-STATUS-WORK - FILE STATUS CODES, END-OF-FILE AND RUN
012900* SWITCHES SHARED ACROSS THE WHOLE PROGRAM (VAL-0015, VAL-0029).
013000*---------------------------------------------------------------
013100 01  W00-FILE-STATUS-WORK.
013200     05  W00-COMPANY-STATUS          PIC XX.
013300     05  W00-INDEX-STATUS            PIC XX.
013400     05  W00-COMPS-STATUS            PIC XX.
013500     05  W00-RESULT-STATUS           PIC XX.
013600     05  W00-REPORT-STATUS           PIC XX.
013700     05  W00-PARM-STATUS             PIC XX.
013800     05  W00-COMPANY-EOF-SW          PIC X.
013900         88  W00-COMPANY-EOF            VALUE 'Y'.
014000         88  W00-COMPANY-NOT-EOF         VALUE 'N'.
014100     05  W00-INDEX-EOF-SW            PIC X.
014200         88  W00-INDEX-EOF               VALUE 'Y'.
014300         88  W00-INDEX-NOT-EOF           VALUE 'N'.
014400     05  W00-COMPS-EOF-SW            PIC X.
014500         88  W00-COMPS-EOF               VALUE 'Y'.
014600         88  W00-COMPS-NOT-EOF           VALUE 'N'.
014700     05  W00-NO-VALID-METHODS-SW     PIC X.
014800         88  W00-NO-VALID-METHODS        VALUE 'Y'.
014900         88  W00-SOME-METHOD-RAN         VALUE 'N'.
015000     05  W00-METHOD-COUNT-SW         PIC X.
015100         88  W00-TWO-METHODS-RAN         VALUE '2'.
015200         88  W00-ONE-METHOD-RAN          VALUE '1'.
015300     05  W00-GENERAL-IDX             PIC 9(4)  COMP.
015400     05  FILLER                      PIC X(10).
015500
015600*---------------------------------------------------------------
015700* W10-RUN-DATE-WORK - RUN DATE ACCEPTED FROM THE COMMAND LINE,
015800* PARAMETER-CARD FALLBACK (VAL-0077), AND PAGE CONTROL.
015900*---------------------------------------------------------------
016000 01  W10-RUN-DATE-WORK.
016100     05  W10-RUN-DATE-TEXT           PIC X(08).
016200     05  W10-RUN-DATE REDEFINES
016300              W10-RUN-DATE-TEXT        PIC 9(8).
016400     05  W10-RUN-DATE-YMD REDEFINES
016500              W10-RUN-DATE-TEXT.
016600         10  W10-RUN-YYYY               PIC 9(4).
016700         10  W10-RUN-MM                 PIC 9(2).
016800         10  W10-RUN-DD                 PIC 9(2).
016900     05  W10-PAGE-NO                 PIC 9(4)  COMP.
017000     05  W10-PAGE-NO-ED              PIC ZZZ9.
017100     05  FILLER                      PIC X(06).
017200
017300*---------------------------------------------------------------
017400* W10-INDEX-CONTROL-WORK / W10-INDEX-TABLE-AREA - MARKET INDEX
017500* TABLE LOADED ONCE AT STARTUP AND PASSED BY ADDRESS TO THE
017600* LAST-ROUND METHOD ON EVERY CALL (VAL-0018, VAL-0095).
017700* W10-INDEX-TABLE-AREA MUST STAY BYTE-FOR-BYTE IDENTICAL TO
017800* LK-INDEX-TABLE-AREA IN VCP.LASTRND.CBL - NO COUNT FIELD
017900* BELONGS IN THIS 01-LEVEL, THE COUNT TRAVELS SEPARATELY ON THE
018000* LK-LASTRND-LINK PARAMETER.
018100*---------------------------------------------------------------
018200 01  W10-INDEX-CONTROL-WORK.
018300     05  W10-INDEX-TABLE-CT          PIC 9(4)  COMP.
018400     05  FILLER                      PIC X(06).
018500
018600 01  W10-INDEX-TABLE-AREA.
018700     05  W10-INDEX-TABLE OCCURS 2000 TIMES.
018800         10  W10-INDEX-ENTRY-NAME       PIC X(10).
018900         10  W10-INDEX-ENTRY-DATE       PIC 9(8).
019000         10  W10-INDEX-ENTRY-DATE-YMD REDEFINES
019100                  W10-INDEX-ENTRY-DATE.
019200             15  W10-INDEX-ENTRY-YYYY      PIC 9(4).
019300             15  W10-INDEX-ENTRY-MM        PIC 9(2).
019400             15  W10-INDEX-ENTRY-DD        PIC 9(2).
019500         10  W10-INDEX-ENTRY-AT         PIC S9(9)V99
019600                  SIGN TRAILING SEPARATE.
019700         10  W10-INDEX-ENTRY-SOURCE-NM  PIC X(30).
019800         10  FILLER                     PIC X(19).
019900
020000 01  W11-INDEX-FLAT-WORK.
020100     05  W11-INDEX-TABLE-FLAT-AREA REDEFINES
020200              W10-INDEX-TABLE-AREA     PIC X(158000).
020300
020400*---------------------------------------------------------------
020500* W20-COMPS-CONTROL-WORK / W20-COMPS-TABLE-AREA - COMPARABLE
020600* COMPANY TABLE LOADED ONCE AT STARTUP AND PASSED BY ADDRESS TO
020700* THE COMPARABLES METHOD ON EVERY CALL (VAL-0020, VAL-0095).
020800* W20-COMPS-TABLE-AREA MUST STAY BYTE-FOR-BYTE IDENTICAL TO
020900* LK-COMPS-TABLE-AREA IN VCP.COMPMTH.CBL.
021000*---------------------------------------------------------------
021100 01  W20-COMPS-CONTROL-WORK.
021200     05  W20-COMPS-TABLE-CT          PIC 9(4)  COMP.
021300     05  FILLER                      PIC X(06).
021400
021500 01  W20-COMPS-TABLE-AREA.
021600     05  W20-COMP-ENTRY OCCURS 2000 TIMES.
021700         10  W20-COMP-ENTRY-SECTOR-ID   PIC X(12).
021800         10  W20-COMP-ENTRY-TICKER      PIC X(8).
021900         10  W20-COMP-ENTRY-NAME        PIC X(30).
022000         10  W20-COMP-ENTRY-REVENUE-AT  PIC S9(13)V9(2)
022100                  SIGN TRAILING SEPARATE.
022200         10  W20-COMP-ENTRY-MULTIPLE-RT PIC S9(4)V99
022300                  SIGN TRAILING SEPARATE.
022400         10  W20-COMP-ENTRY-AS-OF-DATE  PIC 9(8).
022500         10  W20-COMP-ENTRY-AS-OF-YMD REDEFINES
022600                  W20-COMP-ENTRY-AS-OF-DATE.
022700             15  W20-COMP-ENTRY-AS-OF-YYYY PIC 9(4).
022800             15  W20-COMP-ENTRY-AS-OF-MM   PIC 9(2).
022900             15  W20-COMP-ENTRY-AS-OF-DD   PIC 9(2).
023000         10  FILLER                     PIC X(14).
023100
023200 01  W21-COMPS-FLAT-WORK.
023300     05  W21-COMPS-TABLE-FLAT-AREA REDEFINES
023400              W20-COMPS-TABLE-AREA     PIC X(190000).
023500
023600*---------------------------------------------------------------
023700* W30-VALIDT-LINK-WORK - MUST STAY BYTE-FOR-BYTE IDENTICAL TO
023800* LK-VALIDT-LINK IN VCP.VALIDT.CBL.
023900*---------------------------------------------------------------
024000 01  W30-VALIDT-LINK-WORK.
024100     05  W30-REJECT-CD               PIC X.
024200         88  W30-RECORD-VALID            VALUE '0'.
024300         88  W30-RECORD-INVALID          VALUE '1'.
024400     05  W30-REJECT-REASON-TX        PIC X(60).
024500     05  W30-RUN-DATE                PIC 9(8).
024600     05  FILLER                      PIC X(08).
024700
024800*---------------------------------------------------------------
024900* W31-LASTRND-LINK-WORK - MUST STAY BYTE-FOR-BYTE IDENTICAL TO
025000* LK-LASTRND-LINK IN VCP.LASTRND.CBL (VAL-0018).
025100*---------------------------------------------------------------
025200 01  W31-LASTRND-LINK-WORK.
025300     05  W31-RUN-DATE                PIC 9(8).
025400     05  W31-INDEX-TABLE-CT          PIC 9(4)  COMP.
025500     05  W31-SKIP-CD                 PIC X.
025600         88  W31-METHOD-RAN              VALUE '0'.
025700         88  W31-METHOD-SKIPPED           VALUE '1'.
025800     05  W31-SKIP-REASON-TX          PIC X(60).
025900     05  W31-RESULT-VALUE-AT         PIC S9(13)V99
026000              SIGN TRAILING SEPARATE.
026100     05  W31-CONFIDENCE-CD           PIC X(6).
026200         88  W31-CONFIDENCE-HIGH         VALUE 'high'.
026300         88  W31-CONFIDENCE-MEDIUM       VALUE 'medium'.
026400         88  W31-CONFIDENCE-LOW          VALUE 'low'.
026500     05  W31-AUDIT-LINE-CT           PIC 9(2)  COMP.
026600     05  W31-AUDIT-LINE-TABLE OCCURS 8 TIMES
026700                              PIC X(90).
026800     05  FILLER                      PIC X(20).
026900
027000*---------------------------------------------------------------
027100* W32-COMPMTH-LINK-WORK - MUST STAY BYTE-FOR-BYTE IDENTICAL TO
027200* LK-COMPMTH-LINK IN VCP.COMPMTH.CBL (VAL-0020).
027300*---------------------------------------------------------------
027400 01  W32-COMPMTH-LINK-WORK.
027500     05  W32-COMPS-TABLE-CT          PIC 9(4)  COMP.
027600     05  W32-SKIP-CD                 PIC X.
027700         88  W32-METHOD-RAN              VALUE '0'.
027800         88  W32-METHOD-SKIPPED           VALUE '1'.
027900     05  W32-SKIP-REASON-TX          PIC X(60).
028000     05  W32-RESULT-VALUE-AT         PIC S9(13)V99
028100              SIGN TRAILING SEPARATE.
028200     05  W32-CONFIDENCE-CD           PIC X(6).
028300         88  W32-CONFIDENCE-HIGH         VALUE 'high'.
028400         88  W32-CONFIDENCE-MEDIUM       VALUE 'medium'.
028500         88  W32-CONFIDENCE-LOW          VALUE 'low'.
028600     05  W32-AUDIT-LINE-CT           PIC 9(2)  COMP.
028700     05  W32-AUDIT-LINE-TABLE OCCURS 8 TIMES
028800                              PIC X(90).
028900     05  FILLER                      PIC X(20).
029000
029100*---------------------------------------------------------------
029200* W40-SPREAD-WORK - CROSS-METHOD SPREAD AND CONFIDENCE RANKING
029300* (VAL-0040).
029400*---------------------------------------------------------------
029500 01  W40-SPREAD-WORK.
029600     05  W40-MIN-VALUE-AT            PIC S9(13)V99
029700              SIGN TRAILING SEPARATE.
029800     05  W40-MAX-VALUE-AT            PIC S9(13)V99
029900              SIGN TRAILING SEPARATE.
030000     05  W40-SPREAD-RT               PIC S9(4)V9(4)
030100              SIGN TRAILING SEPARATE.
030200     05  W40-SPREAD-PERCENT-RT       PIC S9(4)V9(1)
030300              SIGN TRAILING SEPARATE.
030400     05  W40-LR-RANK                 PIC 9(1)  COMP.
030500     05  W40-CP-RANK                 PIC 9(1)  COMP.
030600     05  FILLER                      PIC X(10).
030700
030800*---------------------------------------------------------------
030900* W50-CONTROL-TOTALS-WORK - END-OF-RUN CONTROL TOTALS (VAL-0056).
031000*---------------------------------------------------------------
031100 01  W50-CONTROL-TOTALS-WORK.
031200     05  W50-COMPANIES-READ-CT       PIC 9(6)  COMP.
031300     05  W50-COMPANIES-VALUED-CT     PIC 9(6)  COMP.
031400     05  W50-COMPANIES-REJECTED-CT   PIC 9(6)  COMP.
031500     05  W50-NO-VALID-METHOD-CT      PIC 9(6)  COMP.
031600     05  W50-CONF-HIGH-CT            PIC 9(6)  COMP.
031700     05  W50-CONF-MEDIUM-CT          PIC 9(6)  COMP.
031800     05  W50-CONF-LOW-CT             PIC 9(6)  COMP.
031900     05  W50-TOTAL-PRIMARY-VALUE-AT  PIC S9(15)V99 COMP.
032000     05  W50-AVERAGE-VALUE-AT        PIC S9(15)V99 COMP.
032100     05  FILLER                      PIC X(10).
032200
032300*---------------------------------------------------------------
032400* W60-PRIMARY-SELECTION-WORK - PRIMARY METHOD, OVERALL
032500* CONFIDENCE AND SELECTION-REASON TEXT (VAL-0040, VAL-0056).
032600*---------------------------------------------------------------
032700 01  W60-PRIMARY-SELECTION-WORK.
032800     05  W60-PRIMARY-METHOD-CD       PIC X(12).
032900         88  W60-PRIMARY-IS-LAST-ROUND   VALUE 'last_round'.
033000         88  W60-PRIMARY-IS-COMPARABLES  VALUE 'comparables'.
033100     05  W60-PRIMARY-VALUE-AT        PIC S9(13)V99
033200              SIGN TRAILING SEPARATE.
033300     05  W60-OVERALL-CONFIDENCE-CD   PIC X(6).
033400         88  W60-OVERALL-HIGH            VALUE 'high'.
033500         88  W60-OVERALL-MEDIUM          VALUE 'medium'.
033600         88  W60-OVERALL-LOW             VALUE 'low'.
033700     05  W60-SELECTION-REASON-TX     PIC X(70).
033800     05  FILLER                      PIC X(10).
033900
034000*---------------------------------------------------------------
034100* W61-CURRENT-METHOD-WORK - ONE METHOD'S RESULT COPIED HERE
034200* BEFORE PRINTING SO THE SAME PRINT PARAGRAPHS SERVE BOTH
034300* LAST-ROUND AND COMPARABLES (VAL-0102).
034400*---------------------------------------------------------------
034500 01  W61-CURRENT-METHOD-WORK.
034600     05  W61-CURR-METHOD-NAME        PIC X(19).
034700     05  W61-CURR-CONFIDENCE-CD      PIC X(6).
034800     05  W61-CURR-SKIP-REASON-TX     PIC X(60).
034900     05  W61-CURR-AUDIT-CT           PIC 9(2)  COMP.
035000     05  W61-CURR-AUDIT-LINE-TABLE OCCURS 8 TIMES
035100                              PIC X(90).
035200     05  FILLER                      PIC X(10).
035300
035400*---------------------------------------------------------------
035500* W70-PRINT-LINE-AREA - ONE GENERIC 133-COLUMN PRINT LINE, BUILT
035600* BY STRING AND WRITTEN IMMEDIATELY, SAME IDIOM AS THE SHOP'S
035700* OTHER REPORT PROGRAMS (VAL-0102).
035800*---------------------------------------------------------------
035900 01  W70-PRINT-LINE-AREA.
036000     05  W70-PRINT-TEXT              PIC X(132).
036100     05  FILLER                      PIC X(01).
036200
036300*---------------------------------------------------------------
036400* W80-REPORT-EDIT-WORK - NUMERIC-EDITED COPIES OF THE AMOUNTS
036500* AND COUNTS THAT APPEAR ON THE REPORT (VAL-0056, VAL-0102).
036600*---------------------------------------------------------------
036700 01  W80-REPORT-EDIT-WORK.
036800     05  W80-RUN-DATE-ED             PIC 9999/99/99.
036900     05  W80-PRIMARY-VALUE-ED        PIC $$$,$$$,$$$,$$9.99-.
037000     05  W80-RANGE-LOW-ED            PIC $$$,$$$,$$$,$$9.99-.
037100     05  W80-RANGE-HIGH-ED           PIC $$$,$$$,$$$,$$9.99-.
037200     05  W80-SPREAD-PERCENT-ED       PIC ZZ9.9-.
037300     05  W80-READ-CT-ED              PIC ZZZ,ZZ9.
037400     05  W80-VALUED-CT-ED            PIC ZZZ,ZZ9.
037500     05  W80-REJECTED-CT-ED          PIC ZZZ,ZZ9.
037600     05  W80-NO-VALID-CT-ED          PIC ZZZ,ZZ9.
037700     05  W80-CONF-HIGH-ED            PIC ZZZ,ZZ9.
037800     05  W80-CONF-MEDIUM-ED          PIC ZZZ,ZZ9.
037900     05  W80-CONF-LOW-ED             PIC ZZZ,ZZ9.
038000     05  W80-TOTAL-VALUE-ED          PIC $$,$$$,$$$,$$9.99-.
038100     05  W80-AVERAGE-VALUE-ED        PIC $$$,$$$,$$$,$$9.99-.
038200     05  FILLER                      PIC X(10).
038300
038400     COPY VCO.CONST.
038500
038600 PROCEDURE DIVISION.
038700
038800 0000-VCP-VALUATION-ENGINE.
038900     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
039000     PERFORM 2000-PROCESS-COMPANY-FILE THRU 2000-EXIT.
039100     PERFORM 3000-END-OF-FILE THRU 3000-EXIT.
039200     GOBACK.
039300
039400*---------------------------------------------------------------
039500* 1000-INITIALIZATION - OPEN FILES, ESTABLISH THE RUN DATE,
039600* LOAD THE TWO REFERENCE TABLES (VAL-0015, VAL-0077).
039700*---------------------------------------------------------------
039800 1000-INITIALIZATION.
039900     OPEN INPUT COMPANY-FILE.
040000     OPEN INPUT INDEX-FILE.
040100     OPEN INPUT COMPS-FILE.
040200     OPEN OUTPUT RESULT-FILE.
040300     OPEN OUTPUT REPORT-FILE.
040400     SET W00-COMPANY-NOT-EOF TO TRUE.
040500     SET W00-INDEX-NOT-EOF TO TRUE.
040600     SET W00-COMPS-NOT-EOF TO TRUE.
040700     MOVE ZERO TO W00-GENERAL-IDX.
040800     MOVE ZERO TO W50-COMPANIES-READ-CT.
040900     MOVE ZERO TO W50-COMPANIES-VALUED-CT.
041000     MOVE ZERO TO W50-COMPANIES-REJECTED-CT.
041100     MOVE ZERO TO W50-NO-VALID-METHOD-CT.
041200     MOVE ZERO TO W50-CONF-HIGH-CT.
041300     MOVE ZERO TO W50-CONF-MEDIUM-CT.
041400     MOVE ZERO TO W50-CONF-LOW-CT.
041500     MOVE ZERO TO W50-TOTAL-PRIMARY-VALUE-AT.
041600     MOVE ZERO TO W10-PAGE-NO.
041700     MOVE SPACE TO W11-INDEX-TABLE-FLAT-AREA.
041800     MOVE SPACE TO W21-COMPS-TABLE-FLAT-AREA.
041900     PERFORM 1050-ESTABLISH-RUN-DATE THRU 1050-EXIT.
042000     PERFORM 1100-LOAD-INDEX-TABLE THRU 1100-EXIT.
042100     PERFORM 1200-LOAD-COMPS-TABLE THRU 1200-EXIT.
042200 1000-EXIT.
042300     EXIT.
042400
042500*---------------------------------------------------------------
042600* 1050-ESTABLISH-RUN-DATE - COMMAND-LINE PARAMETER PREFERRED,
042700* PARMCARD READ AS A FALLBACK WHEN NOT NUMERIC (VAL-0077).
042800*---------------------------------------------------------------
042900 1050-ESTABLISH-RUN-DATE.
043000     ACCEPT W10-RUN-DATE-TEXT FROM COMMAND-LINE.
043100     IF W10-RUN-DATE-TEXT IS NUMERIC
043200         GO TO 1050-EXIT.
043300     OPEN INPUT PARM-FILE.
043400     READ PARM-FILE INTO W10-RUN-DATE-TEXT
043500         AT END MOVE ZERO TO W10-RUN-DATE-TEXT.
043600     CLOSE PARM-FILE.
043700 1050-EXIT.
043800     EXIT.
043900
044000*---------------------------------------------------------------
044100* 1100-LOAD-INDEX-TABLE - READS THE SORTED MARKET INDEX FILE
044200* INTO W10-INDEX-TABLE (VAL-0018).
044300*---------------------------------------------------------------
044400 1100-LOAD-INDEX-TABLE.
044500     MOVE ZERO TO W10-INDEX-TABLE-CT.
044600     PERFORM 1110-READ-ONE-INDEX-RECORD THRU 1110-EXIT
044700         UNTIL W00-INDEX-EOF.
044800 1100-EXIT.
044900     EXIT.
045000
045100 1110-READ-ONE-INDEX-RECORD.
045200     READ INDEX-FILE
045300         AT END SET W00-INDEX-EOF TO TRUE
045400         GO TO 1110-EXIT.
045500     ADD 1 TO W10-INDEX-TABLE-CT.
045600     MOVE IX-INDEX-NAME
045700         TO W10-INDEX-ENTRY-NAME (W10-INDEX-TABLE-CT).
045800     MOVE IX-INDEX-DATE
045900         TO W10-INDEX-ENTRY-DATE (W10-INDEX-TABLE-CT).
046000     MOVE IX-INDEX-VALUE-AT
046100         TO W10-INDEX-ENTRY-AT (W10-INDEX-TABLE-CT).
046200     MOVE IX-SOURCE-NAME
046300         TO W10-INDEX-ENTRY-SOURCE-NM (W10-INDEX-TABLE-CT).
046400 1110-EXIT.
046500     EXIT.
046600
046700*---------------------------------------------------------------
046800* 1200-LOAD-COMPS-TABLE - READS THE SECTOR-GROUPED COMPARABLE
046900* COMPANY FILE INTO W20-COMP-ENTRY (VAL-0020).
047000*---------------------------------------------------------------
047100 1200-LOAD-COMPS-TABLE.
047200     MOVE ZERO TO W20-COMPS-TABLE-CT.
047300     PERFORM 1210-READ-ONE-COMPS-RECORD THRU 1210-EXIT
047400         UNTIL W00-COMPS-EOF.
047500 1200-EXIT.
047600     EXIT.
047700
047800 1210-READ-ONE-COMPS-RECORD.
047900     READ COMPS-FILE
048000         AT END SET W00-COMPS-EOF TO TRUE
048100         GO TO 1210-EXIT.
048200     ADD 1 TO W20-COMPS-TABLE-CT.
048300     MOVE CM-SECTOR-ID
048400         TO W20-COMP-ENTRY-SECTOR-ID (W20-COMPS-TABLE-CT).
048500     MOVE CM-TICKER
048600         TO W20-COMP-ENTRY-TICKER (W20-COMPS-TABLE-CT).
048700     MOVE CM-COMP-NAME
048800         TO W20-COMP-ENTRY-NAME (W20-COMPS-TABLE-CT).
048900     MOVE CM-REVENUE-TTM-AT
049000         TO W20-COMP-ENTRY-REVENUE-AT (W20-COMPS-TABLE-CT).
049100     MOVE CM-EV-REV-MULTIPLE-RT
049200         TO W20-COMP-ENTRY-MULTIPLE-RT (W20-COMPS-TABLE-CT).
049300     MOVE CM-AS-OF-DATE
049400         TO W20-COMP-ENTRY-AS-OF-DATE (W20-COMPS-TABLE-CT).
049500 1210-EXIT.
049600     EXIT.
049700
049800*---------------------------------------------------------------
049900* 2000-PROCESS-COMPANY-FILE - READ-AHEAD MAIN LOOP OVER THE
050000* COMPANY MASTER FILE (VAL-0015).
050100*---------------------------------------------------------------
050200 2000-PROCESS-COMPANY-FILE.
050300     PERFORM 9000-READ-COMPANY THRU 9000-EXIT.
050400     PERFORM 2010-PROCESS-ONE-COMPANY THRU 2010-EXIT
050500         UNTIL W00-COMPANY-EOF.
050600 2000-EXIT.
050700     EXIT.
050800
050900 2010-PROCESS-ONE-COMPANY.
051000     PERFORM 2100-EDIT-COMPANY-RECORD THRU 2100-EXIT.
051100     IF W30-RECORD-INVALID
051200         PERFORM 9000-READ-COMPANY THRU 9000-EXIT
051300         GO TO 2010-EXIT.
051400     PERFORM 2200-RUN-LAST-ROUND-METHOD THRU 2200-EXIT.
051500     PERFORM 2300-RUN-COMPARABLES-METHOD THRU 2300-EXIT.
051600     PERFORM 2400-CHECK-NO-VALID-METHODS THRU 2400-EXIT.
051700     IF W00-NO-VALID-METHODS
051800         PERFORM 9000-READ-COMPANY THRU 9000-EXIT
051900         GO TO 2010-EXIT.
052000     PERFORM 2500-COMPUTE-SPREAD-ANALYSIS THRU 2500-EXIT.
052100     PERFORM 2600-SELECT-PRIMARY-METHOD THRU 2600-EXIT.
052200     PERFORM 2700-COMPUTE-OVERALL-CONFIDENCE THRU 2700-EXIT.
052300     PERFORM 2800-WRITE-RESULT-RECORD THRU 2800-EXIT.
052400     PERFORM 4000-PRINT-AUDIT-SECTION THRU 4000-EXIT.
052500     PERFORM 9000-READ-COMPANY THRU 9000-EXIT.
052600 2010-EXIT.
052700     EXIT.
052800
052900 9000-READ-COMPANY.
053000     READ COMPANY-FILE
053100         AT END SET W00-COMPANY-EOF TO TRUE
053200         GO TO 9000-EXIT.
053300     ADD 1 TO W50-COMPANIES-READ-CT.
053400 9000-EXIT.
053500     EXIT.
053600
053700*---------------------------------------------------------------
053800* 2100-EDIT-COMPANY-RECORD - VALIDATION CALL, REJECT LINE ON
053900* FAILURE (VAL-0015).
054000*---------------------------------------------------------------
054100 2100-EDIT-COMPANY-RECORD.
054200     MOVE W10-RUN-DATE TO W30-RUN-DATE.
054300     CALL 'VCP-INPUT-VALIDATION' USING CO-COMPANY-MASTER-RECORD
054400                                       W30-VALIDT-LINK-WORK.
054500     IF W30-RECORD-INVALID
054600         ADD 1 TO W50-COMPANIES-REJECTED-CT
054700         PERFORM 4500-PRINT-REJECT-SECTION THRU 4500-EXIT.
054800 2100-EXIT.
054900     EXIT.
055000
055100*---------------------------------------------------------------
055200* 2200-RUN-LAST-ROUND-METHOD - CALLS VCP-LAST-ROUND-METHOD,
055300* PASSING THE INDEX TABLE BY ADDRESS (VAL-0018, VAL-0095).
055400*---------------------------------------------------------------
055500 2200-RUN-LAST-ROUND-METHOD.
055600     MOVE W10-RUN-DATE TO W31-RUN-DATE.
055700     MOVE W10-INDEX-TABLE-CT TO W31-INDEX-TABLE-CT.
055800     CALL 'VCP-LAST-ROUND-METHOD' USING CO-COMPANY-MASTER-RECORD
055900                                       W31-LASTRND-LINK-WORK
056000                                       W10-INDEX-TABLE-AREA.
056100 2200-EXIT.
056200     EXIT.
056300
056400*---------------------------------------------------------------
056500* 2300-RUN-COMPARABLES-METHOD - CALLS VCP-COMPARABLES-METHOD,
056600* PASSING THE COMPS TABLE BY ADDRESS (VAL-0020, VAL-0095).
056700*---------------------------------------------------------------
056800 2300-RUN-COMPARABLES-METHOD.
056900     MOVE W20-COMPS-TABLE-CT TO W32-COMPS-TABLE-CT.
057000     CALL 'VCP-COMPARABLES-METHOD' USING CO-COMPANY-MASTER-RECORD
057100                                       W32-COMPMTH-LINK-WORK
057200                                       W20-COMPS-TABLE-AREA.
057300 2300-EXIT.
057400     EXIT.
057500
057600*---------------------------------------------------------------
057700* 2400-CHECK-NO-VALID-METHODS - BOTH METHODS SKIPPED MEANS NO
057800* VALUATION CAN BE PRODUCED FOR THIS COMPANY (VAL-0029).
057900*---------------------------------------------------------------
058000 2400-CHECK-NO-VALID-METHODS.
058100     SET W00-SOME-METHOD-RAN TO TRUE.
058200     IF W31-METHOD-SKIPPED
058300         IF W32-METHOD-SKIPPED
058400             SET W00-NO-VALID-METHODS TO TRUE
058500             ADD 1 TO W50-NO-VALID-METHOD-CT
058600             PERFORM 4600-PRINT-NO-VALID-SECTION THRU 4600-EXIT
058700             GO TO 2400-EXIT.
058800     ADD 1 TO W50-COMPANIES-VALUED-CT.
058900 2400-EXIT.
059000     EXIT.
059100
059200*---------------------------------------------------------------
059300* 2500-COMPUTE-SPREAD-ANALYSIS - MIN/MAX AND SPREAD PERCENT
059400* WHEN BOTH METHODS RAN, ZERO SPREAD FOR A SINGLE METHOD
059500* (VAL-0040).
059600*---------------------------------------------------------------
059700 2500-COMPUTE-SPREAD-ANALYSIS.
059800     IF W31-METHOD-SKIPPED
059900         GO TO 2500-SINGLE-METHOD.
060000     IF W32-METHOD-SKIPPED
060100         GO TO 2500-SINGLE-METHOD.
060200     SET W00-TWO-METHODS-RAN TO TRUE.
060300     IF W31-RESULT-VALUE-AT < W32-RESULT-VALUE-AT
060400         MOVE W31-RESULT-VALUE-AT TO W40-MIN-VALUE-AT
060500         MOVE W32-RESULT-VALUE-AT TO W40-MAX-VALUE-AT
060600         GO TO 2500-COMPUTE-RATIO.
060700     MOVE W32-RESULT-VALUE-AT TO W40-MIN-VALUE-AT.
060800     MOVE W31-RESULT-VALUE-AT TO W40-MAX-VALUE-AT.
060900 2500-COMPUTE-RATIO.
061000     IF W40-MIN-VALUE-AT NOT > ZERO
061100         MOVE ZERO TO W40-SPREAD-RT
061200         GO TO 2500-COMPUTE-PERCENT.
061300     COMPUTE W40-SPREAD-RT ROUNDED =
061400         (W40-MAX-VALUE-AT - W40-MIN-VALUE-AT) /
061500          W40-MIN-VALUE-AT.
061600 2500-COMPUTE-PERCENT.
061700     COMPUTE W40-SPREAD-PERCENT-RT ROUNDED =
061800         W40-SPREAD-RT * 100.
061900     GO TO 2500-EXIT.
062000 2500-SINGLE-METHOD.
062100     SET W00-ONE-METHOD-RAN TO TRUE.
062200     MOVE ZERO TO W40-SPREAD-RT.
062300     MOVE ZERO TO W40-SPREAD-PERCENT-RT.
062400     IF W31-METHOD-RAN
062500         MOVE W31-RESULT-VALUE-AT TO W40-MIN-VALUE-AT
062600         MOVE W31-RESULT-VALUE-AT TO W40-MAX-VALUE-AT
062700         GO TO 2500-EXIT.
062800     MOVE W32-RESULT-VALUE-AT TO W40-MIN-VALUE-AT.
062900     MOVE W32-RESULT-VALUE-AT TO W40-MAX-VALUE-AT.
063000 2500-EXIT.
063100     EXIT.
063200
063300*---------------------------------------------------------------
063400* 2600-SELECT-PRIMARY-METHOD - HIGHEST CONFIDENCE WINS, TIE
063500* GOES TO LAST-ROUND (REGISTRATION ORDER) (VAL-0040, VAL-0083).
063600*---------------------------------------------------------------
063700 2600-SELECT-PRIMARY-METHOD.
063800     IF W00-ONE-METHOD-RAN
063900         GO TO 2600-PICK-ONLY-METHOD.
064000     PERFORM 2610-RANK-LASTRND THRU 2610-EXIT.
064100     PERFORM 2620-RANK-COMPS THRU 2620-EXIT.
064200     IF W40-LR-RANK > W40-CP-RANK
064300         MOVE 'last_round  ' TO W60-PRIMARY-METHOD-CD
064400         MOVE W31-RESULT-VALUE-AT TO W60-PRIMARY-VALUE-AT
064500         MOVE 'HIGHER CONFIDENCE (LAST ROUND VS COMPARABLES)'
064600             TO W60-SELECTION-REASON-TX
064700         GO TO 2600-EXIT.
064800     IF W40-CP-RANK > W40-LR-RANK
064900         MOVE 'comparables ' TO W60-PRIMARY-METHOD-CD
065000         MOVE W32-RESULT-VALUE-AT TO W60-PRIMARY-VALUE-AT
065100         MOVE 'HIGHER CONFIDENCE (COMPARABLES VS LAST ROUND)'
065200             TO W60-SELECTION-REASON-TX
065300         GO TO 2600-EXIT.
065400     MOVE 'last_round  ' TO W60-PRIMARY-METHOD-CD.
065500     MOVE W31-RESULT-VALUE-AT TO W60-PRIMARY-VALUE-AT.
065600     MOVE 'EQUAL CONFIDENCE - LAST ROUND GIVES MORE DIRECT '
065700          'MARKET EVIDENCE' TO W60-SELECTION-REASON-TX.
065800     GO TO 2600-EXIT.
065900 2600-PICK-ONLY-METHOD.
066000     IF W31-METHOD-RAN
066100         MOVE 'last_round  ' TO W60-PRIMARY-METHOD-CD
066200         MOVE W31-RESULT-VALUE-AT TO W60-PRIMARY-VALUE-AT
066300         GO TO 2600-SET-ONLY-REASON.
066400     MOVE 'comparables ' TO W60-PRIMARY-METHOD-CD.
066500     MOVE W32-RESULT-VALUE-AT TO W60-PRIMARY-VALUE-AT.
066600 2600-SET-ONLY-REASON.
066700     MOVE 'ONLY ONE VALUATION METHOD WAS APPLICABLE'
066800         TO W60-SELECTION-REASON-TX.
066900 2600-EXIT.
067000     EXIT.
067100
067200 2610-RANK-LASTRND.
067300     MOVE 0 TO W40-LR-RANK.
067400     IF W31-METHOD-SKIPPED
067500         GO TO 2610-EXIT.
067600     IF W31-CONFIDENCE-HIGH
067700         MOVE 3 TO W40-LR-RANK
067800         GO TO 2610-EXIT.
067900     IF W31-CONFIDENCE-MEDIUM
068000         MOVE 2 TO W40-LR-RANK
068100         GO TO 2610-EXIT.
068200     MOVE 1 TO W40-LR-RANK.
068300 2610-EXIT.
068400     EXIT.
068500
068600 2620-RANK-COMPS.
068700     MOVE 0 TO W40-CP-RANK.
068800     IF W32-METHOD-SKIPPED
068900         GO TO 2620-EXIT.
069000     IF W32-CONFIDENCE-HIGH
069100         MOVE 3 TO W40-CP-RANK
069200         GO TO 2620-EXIT.
069300     IF W32-CONFIDENCE-MEDIUM
069400         MOVE 2 TO W40-CP-RANK
069500         GO TO 2620-EXIT.
069600     MOVE 1 TO W40-CP-RANK.
069700 2620-EXIT.
069800     EXIT.
069900
070000*---------------------------------------------------------------
070100* 2700-COMPUTE-OVERALL-CONFIDENCE - PER THE CROSS-METHOD TABLE
070200* IN THE VALUATION METHODOLOGY MEMO (VAL-0056).
070300*---------------------------------------------------------------
070400 2700-COMPUTE-OVERALL-CONFIDENCE.
070500     IF W00-ONE-METHOD-RAN
070600         IF W31-METHOD-RAN
070700             MOVE W31-CONFIDENCE-CD TO W60-OVERALL-CONFIDENCE-CD
070800             GO TO 2700-EXIT.
070900         MOVE W32-CONFIDENCE-CD TO W60-OVERALL-CONFIDENCE-CD
071000         GO TO 2700-EXIT.
071100     IF W40-SPREAD-RT > CN-MED-CONF-SPREAD-RT
071200         SET W60-OVERALL-LOW TO TRUE
071300         GO TO 2700-EXIT.
071400     IF W40-SPREAD-RT > CN-HIGH-CONF-SPREAD-RT
071500         GO TO 2700-MEDIUM-BAND.
071600     IF W31-CONFIDENCE-HIGH
071700         SET W60-OVERALL-HIGH TO TRUE
071800         GO TO 2700-EXIT.
071900     IF W32-CONFIDENCE-HIGH
072000         SET W60-OVERALL-HIGH TO TRUE
072100         GO TO 2700-EXIT.
072200     SET W60-OVERALL-MEDIUM TO TRUE.
072300     GO TO 2700-EXIT.
072400 2700-MEDIUM-BAND.
072500     IF W31-CONFIDENCE-LOW
072600         SET W60-OVERALL-LOW TO TRUE
072700         GO TO 2700-EXIT.
072800     IF W32-CONFIDENCE-LOW
072900         SET W60-OVERALL-LOW TO TRUE
073000         GO TO 2700-EXIT.
073100     SET W60-OVERALL-MEDIUM TO TRUE.
073200 2700-EXIT.
073300     EXIT.
073400
073500*---------------------------------------------------------------
073600* 2800-WRITE-RESULT-RECORD - MOVES EVERY FIELD OF THE RESULT
073700* RECORD AND WRITES IT, THEN TALLIES THE CONTROL TOTALS
073800* (VAL-0029, VAL-0056).
073900*---------------------------------------------------------------
074000 2800-WRITE-RESULT-RECORD.
074100     MOVE CO-COMPANY-ID TO VR-COMPANY-ID.
074200     MOVE CO-COMPANY-NAME TO VR-COMPANY-NAME.
074300     MOVE W10-RUN-DATE TO VR-VALUATION-DATE.
074400     MOVE W60-PRIMARY-VALUE-AT TO VR-PRIMARY-VALUE-AT.
074500     MOVE W60-PRIMARY-METHOD-CD TO VR-PRIMARY-METHOD-CD.
074600     MOVE W40-MIN-VALUE-AT TO VR-RANGE-LOW-AT.
074700     MOVE W40-MAX-VALUE-AT TO VR-RANGE-HIGH-AT.
074800     MOVE W60-OVERALL-CONFIDENCE-CD TO VR-OVERALL-CONFIDENCE-CD.
074900     MOVE W40-SPREAD-PERCENT-RT TO VR-SPREAD-PERCENT-RT.
075000     IF W31-METHOD-RAN
075100         MOVE W31-RESULT-VALUE-AT TO VR-LASTRND-VALUE-AT
075200         MOVE W31-CONFIDENCE-CD TO VR-LASTRND-CONFIDENCE-CD
075300         MOVE SPACE TO VR-LASTRND-SKIP-REASON-TX
075400         GO TO 2800-COMPS-SIDE.
075500     MOVE ZERO TO VR-LASTRND-VALUE-AT.
075600     MOVE SPACE TO VR-LASTRND-CONFIDENCE-CD.
075700     MOVE W31-SKIP-REASON-TX TO VR-LASTRND-SKIP-REASON-TX.
075800 2800-COMPS-SIDE.
075900     IF W32-METHOD-RAN
076000         MOVE W32-RESULT-VALUE-AT TO VR-COMPS-VALUE-AT
076100         MOVE W32-CONFIDENCE-CD TO VR-COMPS-CONFIDENCE-CD
076200         MOVE SPACE TO VR-COMPS-SKIP-REASON-TX
076300         GO TO 2800-WRITE.
076400     MOVE ZERO TO VR-COMPS-VALUE-AT.
076500     MOVE SPACE TO VR-COMPS-CONFIDENCE-CD.
076600     MOVE W32-SKIP-REASON-TX TO VR-COMPS-SKIP-REASON-TX.
076700 2800-WRITE.
076800     WRITE VR-RESULT-RECORD.
076900     ADD VR-PRIMARY-VALUE-AT TO W50-TOTAL-PRIMARY-VALUE-AT.
077000     PERFORM 2810-TALLY-CONFIDENCE THRU 2810-EXIT.
077100 2800-EXIT.
077200     EXIT.
077300
077400 2810-TALLY-CONFIDENCE.
077500     IF W60-OVERALL-HIGH
077600         ADD 1 TO W50-CONF-HIGH-CT
077700         GO TO 2810-EXIT.
077800     IF W60-OVERALL-MEDIUM
077900         ADD 1 TO W50-CONF-MEDIUM-CT
078000         GO TO 2810-EXIT.
078100     ADD 1 TO W50-CONF-LOW-CT.
078200 2810-EXIT.
078300     EXIT.
078400
078500*---------------------------------------------------------------
078600* 4000-PRINT-AUDIT-SECTION - ONE REPORT SECTION PER COMPANY:
078700* HEADING, EACH METHOD (RUN OR SKIPPED), THEN THE SUMMARY BLOCK
078800* (VAL-0102).
078900*---------------------------------------------------------------
079000 4000-PRINT-AUDIT-SECTION.
079100     PERFORM 4100-PRINT-COMPANY-HEADING THRU 4100-EXIT.
079200     MOVE 'LAST ROUND METHOD' TO W61-CURR-METHOD-NAME.
079300     IF W31-METHOD-SKIPPED
079400         MOVE W31-SKIP-REASON-TX TO W61-CURR-SKIP-REASON-TX
079500         PERFORM 4250-PRINT-SKIP-SECTION THRU 4250-EXIT
079600         GO TO 4000-COMPS-SECTION.
079700     MOVE W31-CONFIDENCE-CD TO W61-CURR-CONFIDENCE-CD.
079800     MOVE W31-AUDIT-LINE-CT TO W61-CURR-AUDIT-CT.
079900     PERFORM 4210-COPY-LR-AUDIT-LINE
080000         VARYING W00-GENERAL-IDX FROM 1 BY 1
080100         UNTIL W00-GENERAL-IDX > 8.
080200     PERFORM 4300-PRINT-METHOD-SECTION THRU 4300-EXIT.
080300 4000-COMPS-SECTION.
080400     MOVE 'COMPARABLES METHOD' TO W61-CURR-METHOD-NAME.
080500     IF W32-METHOD-SKIPPED
080600         MOVE W32-SKIP-REASON-TX TO W61-CURR-SKIP-REASON-TX
080700         PERFORM 4250-PRINT-SKIP-SECTION THRU 4250-EXIT
080800         GO TO 4000-SUMMARY.
080900     MOVE W32-CONFIDENCE-CD TO W61-CURR-CONFIDENCE-CD.
081000     MOVE W32-AUDIT-LINE-CT TO W61-CURR-AUDIT-CT.
081100     PERFORM 4220-COPY-CP-AUDIT-LINE
081200         VARYING W00-GENERAL-IDX FROM 1 BY 1
081300         UNTIL W00-GENERAL-IDX > 8.
081400     PERFORM 4300-PRINT-METHOD-SECTION THRU 4300-EXIT.
081500 4000-SUMMARY.
081600     PERFORM 4400-PRINT-SUMMARY-SECTION THRU 4400-EXIT.
081700 4000-EXIT.
081800     EXIT.
081900
082000 4210-COPY-LR-AUDIT-LINE.
082100     MOVE W31-AUDIT-LINE-TABLE (W00-GENERAL-IDX)
082200         TO W61-CURR-AUDIT-LINE-TABLE (W00-GENERAL-IDX).
082300
082400 4220-COPY-CP-AUDIT-LINE.
082500     MOVE W32-AUDIT-LINE-TABLE (W00-GENERAL-IDX)
082600         TO W61-CURR-AUDIT-LINE-TABLE (W00-GENERAL-IDX).
082700
082800*---------------------------------------------------------------
082900* 4100-PRINT-COMPANY-HEADING - PAGE HEADING AND COMPANY BANNER,
083000* NEW PAGE FOR EVERY COMPANY (VAL-0102).
083100*---------------------------------------------------------------
083200 4100-PRINT-COMPANY-HEADING.
083300     ADD 1 TO W10-PAGE-NO.
083400     MOVE W10-PAGE-NO TO W10-PAGE-NO-ED.
083500     MOVE SPACE TO W70-PRINT-TEXT.
083600     STRING 'VC PORTFOLIO VALUATION AUDIT REPORT     PAGE '
083700            DELIMITED BY SIZE
083800            W10-PAGE-NO-ED           DELIMITED BY SIZE
083900            INTO W70-PRINT-TEXT.
084000     WRITE VR-REPORT-LINE FROM W70-PRINT-LINE-AREA
084100         AFTER ADVANCING PAGE.
084200     MOVE SPACE TO W70-PRINT-TEXT.
084300     STRING 'COMPANY: ' DELIMITED BY SIZE
084400            CO-COMPANY-ID            DELIMITED BY SPACE
084500            ' '                      DELIMITED BY SIZE
084600            CO-COMPANY-NAME          DELIMITED BY SIZE
084700            '  SECTOR: '             DELIMITED BY SIZE
084800            CO-SECTOR-ID             DELIMITED BY SIZE
084900            '  STAGE: '              DELIMITED BY SIZE
085000            CO-STAGE-CD              DELIMITED BY SIZE
085100            INTO W70-PRINT-TEXT.
085200     WRITE VR-REPORT-LINE FROM W70-PRINT-LINE-AREA
085300         AFTER ADVANCING 2 LINES.
085400     MOVE W10-RUN-DATE-TEXT TO W80-RUN-DATE-ED.
085500     MOVE SPACE TO W70-PRINT-TEXT.
085600     STRING 'VALUATION DATE: ' DELIMITED BY SIZE
085700            W80-RUN-DATE-ED          DELIMITED BY SIZE
085800            INTO W70-PRINT-TEXT.
085900     WRITE VR-REPORT-LINE FROM W70-PRINT-LINE-AREA
086000         AFTER ADVANCING 1 LINE.
086100 4100-EXIT.
086200     EXIT.
086300
086400*---------------------------------------------------------------
086500* 4250-PRINT-SKIP-SECTION - ONE LINE FOR A METHOD THAT DID NOT
086600* RUN (VAL-0102).
086700*---------------------------------------------------------------
086800 4250-PRINT-SKIP-SECTION.
086900     MOVE SPACE TO W70-PRINT-TEXT.
087000     STRING W61-CURR-METHOD-NAME DELIMITED BY SIZE
087100            ' - SKIPPED: '           DELIMITED BY SIZE
087200            W61-CURR-SKIP-REASON-TX DELIMITED BY SIZE
087300            INTO W70-PRINT-TEXT.
087400     WRITE VR-REPORT-LINE FROM W70-PRINT-LINE-AREA
087500         AFTER ADVANCING 2 LINES.
087600 4250-EXIT.
087700     EXIT.
087800
087900*---------------------------------------------------------------
088000* 4300-PRINT-METHOD-SECTION - METHOD HEADING, CONFIDENCE AND
088100* ITS NUMBERED AUDIT LINES (VAL-0102).
088200*---------------------------------------------------------------
088300 4300-PRINT-METHOD-SECTION.
088400     MOVE SPACE TO W70-PRINT-TEXT.
088500     STRING W61-CURR-METHOD-NAME DELIMITED BY SIZE
088600            ' - CONFIDENCE: '        DELIMITED BY SIZE
088700            W61-CURR-CONFIDENCE-CD  DELIMITED BY SIZE
088800            INTO W70-PRINT-TEXT.
088900     WRITE VR-REPORT-LINE FROM W70-PRINT-LINE-AREA
089000         AFTER ADVANCING 2 LINES.
089100     PERFORM 4310-PRINT-ONE-AUDIT-LINE
089200         VARYING W00-GENERAL-IDX FROM 1 BY 1
089300         UNTIL W00-GENERAL-IDX > W61-CURR-AUDIT-CT.
089400 4300-EXIT.
089500     EXIT.
089600
089700 4310-PRINT-ONE-AUDIT-LINE.
089800     MOVE SPACE TO W70-PRINT-TEXT.
089900     MOVE W61-CURR-AUDIT-LINE-TABLE (W00-GENERAL-IDX)
090000         TO W70-PRINT-TEXT (1:90).
090100     WRITE VR-REPORT-LINE FROM W70-PRINT-LINE-AREA
090200         AFTER ADVANCING 1 LINE.
090300
090400*---------------------------------------------------------------
090500* 4400-PRINT-SUMMARY-SECTION - PRIMARY VALUE, RANGE, SPREAD
090600* COMMENTARY, SELECTION REASON AND OVERALL CONFIDENCE (VAL-0040,
090700* VAL-0056).
090800*---------------------------------------------------------------
090900 4400-PRINT-SUMMARY-SECTION.
091000     MOVE W60-PRIMARY-VALUE-AT TO W80-PRIMARY-VALUE-ED.
091100     MOVE SPACE TO W70-PRINT-TEXT.
091200     STRING 'SUMMARY - PRIMARY METHOD: ' DELIMITED BY SIZE
091300            W60-PRIMARY-METHOD-CD   DELIMITED BY SIZE
091400            '  VALUE: '              DELIMITED BY SIZE
091500            W80-PRIMARY-VALUE-ED    DELIMITED BY SIZE
091600            INTO W70-PRINT-TEXT.
091700     WRITE VR-REPORT-LINE FROM W70-PRINT-LINE-AREA
091800         AFTER ADVANCING 2 LINES.
091900     IF W00-ONE-METHOD-RAN
092000         GO TO 4400-SELECTION-REASON.
092100     MOVE W40-MIN-VALUE-AT TO W80-RANGE-LOW-ED.
092200     MOVE W40-MAX-VALUE-AT TO W80-RANGE-HIGH-ED.
092300     MOVE W40-SPREAD-PERCENT-RT TO W80-SPREAD-PERCENT-ED.
092400     MOVE SPACE TO W70-PRINT-TEXT.
092500     STRING 'VALUE RANGE: ' DELIMITED BY SIZE
092600            W80-RANGE-LOW-ED         DELIMITED BY SIZE
092700            ' TO '                   DELIMITED BY SIZE
092800            W80-RANGE-HIGH-ED        DELIMITED BY SIZE
092900            '  SPREAD: '             DELIMITED BY SIZE
093000            W80-SPREAD-PERCENT-ED   DELIMITED BY SIZE
093100            '%'                      DELIMITED BY SIZE
093200            INTO W70-PRINT-TEXT.
093300     WRITE VR-REPORT-LINE FROM W70-PRINT-LINE-AREA
093400         AFTER ADVANCING 1 LINE.
093500     MOVE SPACE TO W70-PRINT-TEXT.
093600     IF W40-SPREAD-RT > CN-MED-CONF-SPREAD-RT
093700         STRING 'SPREAD WARNING: SIGNIFICANT UNCERTAINTY '
093800                'BETWEEN METHODS' DELIMITED BY SIZE
093900                INTO W70-PRINT-TEXT
094000         GO TO 4400-WRITE-SPREAD-NOTE.
094100     IF W40-SPREAD-RT > CN-HIGH-CONF-SPREAD-RT
094200         STRING 'SPREAD NOTE: MODERATE UNCERTAINTY BETWEEN '
094300                'METHODS' DELIMITED BY SIZE
094400                INTO W70-PRINT-TEXT
094500         GO TO 4400-WRITE-SPREAD-NOTE.
094600     STRING 'SPREAD NOTE: GOOD AGREEMENT BETWEEN METHODS'
094700            DELIMITED BY SIZE
094800            INTO W70-PRINT-TEXT.
094900 4400-WRITE-SPREAD-NOTE.
095000     WRITE VR-REPORT-LINE FROM W70-PRINT-LINE-AREA
095100         AFTER ADVANCING 1 LINE.
095200 4400-SELECTION-REASON.
095300     MOVE SPACE TO W70-PRINT-TEXT.
095400     STRING 'SELECTION REASON: ' DELIMITED BY SIZE
095500            W60-SELECTION-REASON-TX DELIMITED BY SIZE
095600            INTO W70-PRINT-TEXT.
095700     WRITE VR-REPORT-LINE FROM W70-PRINT-LINE-AREA
095800         AFTER ADVANCING 1 LINE.
095900     MOVE SPACE TO W70-PRINT-TEXT.
096000     STRING 'OVERALL CONFIDENCE: ' DELIMITED BY SIZE
096100            W60-OVERALL-CONFIDENCE-CD DELIMITED BY SIZE
096200            INTO W70-PRINT-TEXT.
096300     WRITE VR-REPORT-LINE FROM W70-PRINT-LINE-AREA
096400         AFTER ADVANCING 1 LINE.
096500 4400-EXIT.
096600     EXIT.
096700
096800*---------------------------------------------------------------
096900* 4500-PRINT-REJECT-SECTION - ONE LINE FOR A COMPANY RECORD
097000* THAT FAILED VALIDATION (VAL-0015).
097100*---------------------------------------------------------------
097200 4500-PRINT-REJECT-SECTION.
097300     ADD 1 TO W10-PAGE-NO.
097400     MOVE W10-PAGE-NO TO W10-PAGE-NO-ED.
097500     MOVE SPACE TO W70-PRINT-TEXT.
097600     STRING 'VC PORTFOLIO VALUATION AUDIT REPORT     PAGE '
097700            DELIMITED BY SIZE
097800            W10-PAGE-NO-ED           DELIMITED BY SIZE
097900            INTO W70-PRINT-TEXT.
098000     WRITE VR-REPORT-LINE FROM W70-PRINT-LINE-AREA
098100         AFTER ADVANCING PAGE.
098200     MOVE SPACE TO W70-PRINT-TEXT.
098300     STRING 'COMPANY: ' DELIMITED BY SIZE
098400            CO-COMPANY-ID            DELIMITED BY SPACE
098500            ' REJECTED - ' DELIMITED BY SIZE
098600            W30-REJECT-REASON-TX    DELIMITED BY SIZE
098700            INTO W70-PRINT-TEXT.
098800     WRITE VR-REPORT-LINE FROM W70-PRINT-LINE-AREA
098900         AFTER ADVANCING 2 LINES.
099000 4500-EXIT.
099100     EXIT.
099200
099300*---------------------------------------------------------------
099400* 4600-PRINT-NO-VALID-SECTION - BOTH METHODS SKIPPED (VAL-0029).
099500*---------------------------------------------------------------
099600 4600-PRINT-NO-VALID-SECTION.
099700     PERFORM 4100-PRINT-COMPANY-HEADING THRU 4100-EXIT.
099800     MOVE SPACE TO W70-PRINT-TEXT.
099900     STRING 'NO VALID METHODS - LAST ROUND: ' DELIMITED BY SIZE
100000            W31-SKIP-REASON-TX      DELIMITED BY SIZE
100100            INTO W70-PRINT-TEXT.
100200     WRITE VR-REPORT-LINE FROM W70-PRINT-LINE-AREA
100300         AFTER ADVANCING 2 LINES.
100400     MOVE SPACE TO W70-PRINT-TEXT.
100500     STRING 'NO VALID METHODS - COMPARABLES: ' DELIMITED BY SIZE
100600            W32-SKIP-REASON-TX      DELIMITED BY SIZE
100700            INTO W70-PRINT-TEXT.
100800     WRITE VR-REPORT-LINE FROM W70-PRINT-LINE-AREA
100900         AFTER ADVANCING 1 LINE.
101000 4600-EXIT.
101100     EXIT.
101200
101300*---------------------------------------------------------------
101400* 3000-END-OF-FILE - CONTROL TOTALS AND CLOSE (VAL-0056).
101500*---------------------------------------------------------------
101600 3000-END-OF-FILE.
101700     PERFORM 4900-PRINT-CONTROL-TOTALS THRU 4900-EXIT.
101800     CLOSE COMPANY-FILE.
101900     CLOSE INDEX-FILE.
102000     CLOSE COMPS-FILE.
102100     CLOSE RESULT-FILE.
102200     CLOSE REPORT-FILE.
102300 3000-EXIT.
102400     EXIT.
102500
102600*---------------------------------------------------------------
102700* 4900-PRINT-CONTROL-TOTALS - END-OF-RUN CONTROL BREAK SECTION
102800* (VAL-0056).
102900*---------------------------------------------------------------
103000 4900-PRINT-CONTROL-TOTALS.
103100     IF W50-COMPANIES-VALUED-CT > ZERO
103200         COMPUTE W50-AVERAGE-VALUE-AT ROUNDED =
103300             W50-TOTAL-PRIMARY-VALUE-AT / W50-COMPANIES-VALUED-CT
103400         GO TO 4900-EDIT-TOTALS.
103500     MOVE ZERO TO W50-AVERAGE-VALUE-AT.
103600 4900-EDIT-TOTALS.
103700     MOVE W50-COMPANIES-READ-CT TO W80-READ-CT-ED.
103800     MOVE W50-COMPANIES-VALUED-CT TO W80-VALUED-CT-ED.
103900     MOVE W50-COMPANIES-REJECTED-CT TO W80-REJECTED-CT-ED.
104000     MOVE W50-NO-VALID-METHOD-CT TO W80-NO-VALID-CT-ED.
104100     MOVE W50-CONF-HIGH-CT TO W80-CONF-HIGH-ED.
104200     MOVE W50-CONF-MEDIUM-CT TO W80-CONF-MEDIUM-ED.
104300     MOVE W50-CONF-LOW-CT TO W80-CONF-LOW-ED.
104400     MOVE W50-TOTAL-PRIMARY-VALUE-AT TO W80-TOTAL-VALUE-ED.
104500     MOVE W50-AVERAGE-VALUE-AT TO W80-AVERAGE-VALUE-ED.
104600     MOVE SPACE TO W70-PRINT-TEXT.
104700     STRING 'END OF RUN CONTROL TOTALS' DELIMITED BY SIZE
104800            INTO W70-PRINT-TEXT.
104900     WRITE VR-REPORT-LINE FROM W70-PRINT-LINE-AREA
105000         AFTER ADVANCING PAGE.
105100     MOVE SPACE TO W70-PRINT-TEXT.
105200     STRING 'COMPANIES READ: ' DELIMITED BY SIZE
105300            W80-READ-CT-ED           DELIMITED BY SIZE
105400            '   VALUED: '            DELIMITED BY SIZE
105500            W80-VALUED-CT-ED         DELIMITED BY SIZE
105600            INTO W70-PRINT-TEXT.
105700     WRITE VR-REPORT-LINE FROM W70-PRINT-LINE-AREA
105800         AFTER ADVANCING 2 LINES.
105900     MOVE SPACE TO W70-PRINT-TEXT.
106000     STRING 'REJECTED (INVALID): ' DELIMITED BY SIZE
106100            W80-REJECTED-CT-ED       DELIMITED BY SIZE
106200            '   NO VALID METHOD: '   DELIMITED BY SIZE
106300            W80-NO-VALID-CT-ED       DELIMITED BY SIZE
106400            INTO W70-PRINT-TEXT.
106500     WRITE VR-REPORT-LINE FROM W70-PRINT-LINE-AREA
106600         AFTER ADVANCING 1 LINE.
106700     MOVE SPACE TO W70-PRINT-TEXT.
106800     STRING 'CONFIDENCE - HIGH: ' DELIMITED BY SIZE
106900            W80-CONF-HIGH-ED         DELIMITED BY SIZE
107000            '  MEDIUM: '             DELIMITED BY SIZE
107100            W80-CONF-MEDIUM-ED      DELIMITED BY SIZE
107200            '  LOW: '                DELIMITED BY SIZE
107300            W80-CONF-LOW-ED          DELIMITED BY SIZE
107400            INTO W70-PRINT-TEXT.
107500     WRITE VR-REPORT-LINE FROM W70-PRINT-LINE-AREA
107600         AFTER ADVANCING 1 LINE.
107700     MOVE SPACE TO W70-PRINT-TEXT.
107800     STRING 'TOTAL PRIMARY VALUE: ' DELIMITED BY SIZE
107900            W80-TOTAL-VALUE-ED       DELIMITED BY SIZE
108000            '   AVERAGE: '           DELIMITED BY SIZE
108100            W80-AVERAGE-VALUE-ED    DELIMITED BY SIZE
108200            INTO W70-PRINT-TEXT.
108300     WRITE VR-REPORT-LINE FROM W70-PRINT-LINE-AREA
108400         AFTER ADVANCING 1 LINE.
108500 4900-EXIT.
108600     EXIT.
