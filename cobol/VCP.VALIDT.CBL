000100***************************************************************
000200* VCP.VALIDT.CBL
000300*
000400*   PROGRAM:   VCP-INPUT-VALIDATION
000500*   PURPOSE:   FIELD AND CROSS-FIELD EDITS ON THE COMPANY MASTER
000600*              RECORD BEFORE THE LAST-ROUND AND COMPARABLES
000700*              METHODS ARE ATTEMPTED.  RETURNS A REJECT SWITCH
000800*              AND FIRST-FAILURE REASON TEXT TO THE CALLER - THE
000900*              CALLER DECIDES WHETHER TO SKIP THE RECORD.
001000*   CALLED AS: CALL 'VCP-INPUT-VALIDATION' USING LK-VALIDT-LINK.
001100*
001200*---------------------------------------------------------------
001300*  CHANGE LOG
001400*---------------------------------------------------------------
001500* DATE-WRT  PGMR  TICKET     DESCRIPTION
001600* --------  ----  ---------  -----------------------------------
001700* 07/02/93  RTW   VAL-0002   ORIGINAL CODING - REVENUE, BURN AND
001800*                            MARGIN RANGE EDITS ONLY.
001900* 12/14/93  RTW   VAL-0015   ADDED FUNDING-ROUND CROSS-FIELD
002000*                            EDITS (PRE + RAISED = POST).
002100* 04/19/94  DLH   VAL-0024   ADDED ADJUSTMENT-FACTOR BOUNDS EDIT,
002200*                            ONE PASS OF CO-ADJUSTMENT-TABLE.
002300* 09/30/95  DLH   VAL-0048   ADDED STAGE-CODE EDIT - FIVE VALID
002400*                            CODES PER VALUATION POLICY MEMO.
002500* 02/11/96  RTW   VAL-0056   ROUND-DATE-NOT-IN-FUTURE EDIT ADDED
002600*                            PER AUDIT FINDING 95-211.
002700* 07/11/96  DLH   VAL-0062   REVIEWED FOR Y2K - ROUND-DATE AND
002800*                            RUN-DATE COMPARISONS USE 4-DIGIT
002900*                            YEAR SUB-FIELDS THROUGHOUT, NO
003000*                            WINDOWING LOGIC REQUIRED.
003100* 04/02/98  RTW   VAL-0071   Y2K CERTIFICATION SIGN-OFF.
003200* 11/08/99  DLH   VAL-0079   WIDENED REJECT-REASON-TX TO 60 BYTES
003300*                            TO HOLD LONGEST ADJUSTMENT MESSAGE.
003400* 06/20/03  RTW   VAL-0095   POST-MONEY TOLERANCE MADE A PASSED
003500*                            CONSTANT (CN-POST-MONEY-TOLERANCE-AT)
003600*                            RATHER THAN A LITERAL.
003700* 03/18/05  DLH   VAL-0102   CLARIFIED GROSS-MARGIN EDIT TO ALLOW
003800*                            EXACTLY ZERO AND EXACTLY ONE.
003900***************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.                  VCP-INPUT-VALIDATION.
004200 AUTHOR.                      R T WIEBE.
004300 INSTALLATION.                PORTFOLIO VALUATION UNIT.
004400 DATE-WRITTEN.                07/02/93.
004500 DATE-COMPILED.               03/18/05.
004600 SECURITY.                    UNCLASSIFIED - INTERNAL USE ONLY.
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.             VALUATION-HOST.
005100 OBJECT-COMPUTER.             VALUATION-HOST.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS VALID-STAGE-CLASS IS "A" THRU "Z"
005500     UPSI-0 ON STATUS IS EDIT-TRACE-ON
005600            OFF STATUS IS EDIT-TRACE-OFF.
005700
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
006000
006100*---------------------------------------------------------------
006200* W00-EDIT-CONTROL - SUBSCRIPT FOR THE ADJUSTMENT TABLE PASS AND
006300* SCRATCH FIELDS FOR THE POST-MONEY CROSS-FOOT CHECK.
006400* W00-POST-DIFF-ALPHA REDEFINE LETS THE ABSOLUTE DIFFERENCE BE
006500* INSPECTED AS ALPHANUMERIC FOR TRACE DISPLAY WHEN UPSI-0 IS ON.
006600*---------------------------------------------------------------
006700 01  W00-EDIT-CONTROL.
006800     05  W00-ADJ-IDX                 PIC 9(2)  COMP.
006900     05  W00-POST-CHECK-AT           PIC S9(13)V99
007000              SIGN TRAILING SEPARATE.
007100     05  W00-POST-CHECK-ALPHA REDEFINES
007200              W00-POST-CHECK-AT       PIC X(17).
007300     05  W00-POST-DIFF-AT            PIC S9(13)V99
007400              SIGN TRAILING SEPARATE.
007500     05  W00-POST-DIFF-ALPHA REDEFINES
007600              W00-POST-DIFF-AT        PIC X(17).
007700     05  FILLER                      PIC X(10).
007800
007900 01  W01-REJECT-TEXT-SCRATCH.
008000     05  W01-ADJ-NUMBER-TX           PIC 9(2).
008100     05  W01-ADJ-NUMBER-ED           PIC Z9.
008200     05  FILLER                      PIC X(04).
008300
008400     COPY VCO.CONST.
008500
008600 LINKAGE SECTION.
008700     COPY VCO.COMPANY.
008800
008900 01  LK-VALIDT-LINK.
009000     05  LK-REJECT-CD                PIC X.
009100         88  LK-RECORD-VALID            VALUE '0'.
009200         88  LK-RECORD-INVALID           VALUE '1'.
009300     05  LK-REJECT-REASON-TX         PIC X(60).
009400     05  LK-RUN-DATE                 PIC 9(8).
009500     05  LK-RUN-DATE-YMD REDEFINES
009600              LK-RUN-DATE.
009700         10  LK-RUN-YYYY               PIC 9(4).
009800         10  LK-RUN-MM                 PIC 9(2).
009900         10  LK-RUN-DD                 PIC 9(2).
010000     05  FILLER                      PIC X(08).
010100
010200 PROCEDURE DIVISION USING CO-COMPANY-MASTER-RECORD
010300                           LK-VALIDT-LINK.
010400
010500 0000-VCP-INPUT-VALIDATION.
010600     SET LK-RECORD-VALID TO TRUE.
010700     MOVE SPACE TO LK-REJECT-REASON-TX.
010800     PERFORM 2100-EDIT-FINANCIAL-FIELDS THRU 2100-EXIT.
010900     IF LK-RECORD-INVALID
011000         GO TO 0000-EXIT.
011100     PERFORM 2200-EDIT-FUNDING-ROUND THRU 2200-EXIT.
011200     IF LK-RECORD-INVALID
011300         GO TO 0000-EXIT.
011400     PERFORM 2300-EDIT-ADJUSTMENTS THRU 2300-EXIT.
011500     IF LK-RECORD-INVALID
011600         GO TO 0000-EXIT.
011700     PERFORM 2400-EDIT-STAGE-CODE THRU 2400-EXIT.
011800 0000-EXIT.
011900     GOBACK.
012000
012100*---------------------------------------------------------------
012200* 2100-EDIT-FINANCIAL-FIELDS - REVENUE, BURN AND MARGIN RANGE
012300* CHECKS.  EACH FIELD IS EDITED ONLY WHEN ITS PRESENCE FLAG IS
012400* 'Y' - AN ABSENT OPTIONAL FIELD IS NOT A REJECT CONDITION.
012500*---------------------------------------------------------------
012600 2100-EDIT-FINANCIAL-FIELDS.
012700     IF CO-REVENUE-TTM-PRESENT AND CO-REVENUE-TTM-AT < ZERO
012800         SET LK-RECORD-INVALID TO TRUE
012900         MOVE 'REVENUE-TTM MUST BE POSITIVE' TO LK-REJECT-REASON-TX
013000         GO TO 2100-EXIT.
013100     IF CO-BURN-RATE-AT < ZERO
013200         SET LK-RECORD-INVALID TO TRUE
013300         MOVE 'BURN-RATE MUST BE POSITIVE' TO LK-REJECT-REASON-TX
013400         GO TO 2100-EXIT.
013500     IF CO-GROSS-MARGIN-PRESENT
013600         IF CO-GROSS-MARGIN-RT < ZERO OR
013700                 CO-GROSS-MARGIN-RT > 1
013800             SET LK-RECORD-INVALID TO TRUE
013900             MOVE 'GROSS-MARGIN MUST BE BETWEEN 0 AND 1'
014000                 TO LK-REJECT-REASON-TX
014100             GO TO 2100-EXIT.
014200 2100-EXIT.
014300     EXIT.
014400
014500*---------------------------------------------------------------
014600* 2200-EDIT-FUNDING-ROUND - ONLY APPLIES WHEN CO-ROUND-EXISTS.
014700* POST-MONEY TOLERANCE IS A PASSED CONSTANT, SEE VAL-0095.
014800*---------------------------------------------------------------
014900 2200-EDIT-FUNDING-ROUND.
015000     IF CO-ROUND-NOT-EXISTS
015100         GO TO 2200-EXIT.
015200     IF CO-VALUATION-PRE-AT NOT > ZERO
015300         SET LK-RECORD-INVALID TO TRUE
015400         MOVE 'VALUATION-PRE MUST BE POSITIVE'
015500             TO LK-REJECT-REASON-TX
015600         GO TO 2200-EXIT.
015700     IF CO-VALUATION-POST-AT NOT > ZERO
015800         SET LK-RECORD-INVALID TO TRUE
015900         MOVE 'VALUATION-POST MUST BE POSITIVE'
016000             TO LK-REJECT-REASON-TX
016100         GO TO 2200-EXIT.
016200     IF CO-AMOUNT-RAISED-AT NOT > ZERO
016300         SET LK-RECORD-INVALID TO TRUE
016400         MOVE 'AMOUNT-RAISED MUST BE POSITIVE'
016500             TO LK-REJECT-REASON-TX
016600         GO TO 2200-EXIT.
016700     IF CO-ROUND-YYYY > LK-RUN-YYYY
016800         SET LK-RECORD-INVALID TO TRUE
016900         MOVE 'ROUND-DATE MUST NOT BE IN THE FUTURE'
017000             TO LK-REJECT-REASON-TX
017100         GO TO 2200-EXIT.
017200     IF CO-ROUND-YYYY = LK-RUN-YYYY AND CO-ROUND-MM > LK-RUN-MM
017300         SET LK-RECORD-INVALID TO TRUE
017400         MOVE 'ROUND-DATE MUST NOT BE IN THE FUTURE'
017500             TO LK-REJECT-REASON-TX
017600         GO TO 2200-EXIT.
017700     IF CO-ROUND-YYYY = LK-RUN-YYYY AND CO-ROUND-MM = LK-RUN-MM
017800             AND CO-ROUND-DD > LK-RUN-DD
017900         SET LK-RECORD-INVALID TO TRUE
018000         MOVE 'ROUND-DATE MUST NOT BE IN THE FUTURE'
018100             TO LK-REJECT-REASON-TX
018200         GO TO 2200-EXIT.
018300     COMPUTE W00-POST-CHECK-AT =
018400         CO-VALUATION-PRE-AT + CO-AMOUNT-RAISED-AT.
018500     COMPUTE W00-POST-DIFF-AT =
018600         CO-VALUATION-POST-AT - W00-POST-CHECK-AT.
018700     IF W00-POST-DIFF-AT < ZERO
018800         COMPUTE W00-POST-DIFF-AT = ZERO - W00-POST-DIFF-AT.
018900     IF W00-POST-DIFF-AT > CN-POST-MONEY-TOLERANCE-AT
019000         SET LK-RECORD-INVALID TO TRUE
019100         MOVE 'POST-MONEY MUST EQUAL PRE-MONEY PLUS AMOUNT RAISED'
019200             TO LK-REJECT-REASON-TX.
019300 2200-EXIT.
019400     EXIT.
019500
019600*---------------------------------------------------------------
019700* 2300-EDIT-ADJUSTMENTS - WALK CO-ADJUSTMENT-TABLE, 0 < FACTOR
019800* <= 10 (VAL-0024).  STOPS AT THE FIRST BAD ENTRY.
019900*---------------------------------------------------------------
020000 2300-EDIT-ADJUSTMENTS.
020100     IF CO-ADJ-COUNT = ZERO
020200         GO TO 2300-EXIT.
020300     PERFORM 2310-EDIT-ONE-ADJUSTMENT
020400         VARYING W00-ADJ-IDX FROM 1 BY 1
020500         UNTIL W00-ADJ-IDX > CO-ADJ-COUNT
020600            OR LK-RECORD-INVALID.
020700 2300-EXIT.
020800     EXIT.
020900
021000 2310-EDIT-ONE-ADJUSTMENT.
021100     IF CO-ADJ-FACTOR-RT (W00-ADJ-IDX) NOT > ZERO
021200         MOVE W00-ADJ-IDX TO W01-ADJ-NUMBER-TX
021300         MOVE W00-ADJ-IDX TO W01-ADJ-NUMBER-ED
021400         SET LK-RECORD-INVALID TO TRUE
021500         STRING 'ADJUSTMENT ' W01-ADJ-NUMBER-ED
021600                ' FACTOR MUST BE POSITIVE' DELIMITED BY SIZE
021700                INTO LK-REJECT-REASON-TX
021800         GO TO 2310-EXIT.
021900     IF CO-ADJ-FACTOR-RT (W00-ADJ-IDX) > 10
022000         MOVE W00-ADJ-IDX TO W01-ADJ-NUMBER-TX
022100         MOVE W00-ADJ-IDX TO W01-ADJ-NUMBER-ED
022200         SET LK-RECORD-INVALID TO TRUE
022300         STRING 'ADJUSTMENT ' W01-ADJ-NUMBER-ED
022400                ' FACTOR IS UNREASONABLY HIGH' DELIMITED BY SIZE
022500                INTO LK-REJECT-REASON-TX.
022600 2310-EXIT.
022700     EXIT.
022800
022900*---------------------------------------------------------------
023000* 2400-EDIT-STAGE-CODE - MUST BE ONE OF THE FIVE 88-LEVELS
023100* CARRIED ON CO-STAGE-CD.
023200*---------------------------------------------------------------
023300 2400-EDIT-STAGE-CODE.
023400     IF CO-STAGE-SEED      GO TO 2400-EXIT.
023500     IF CO-STAGE-SERIES-A  GO TO 2400-EXIT.
023600     IF CO-STAGE-SERIES-B  GO TO 2400-EXIT.
023700     IF CO-STAGE-SERIES-C  GO TO 2400-EXIT.
023800     IF CO-STAGE-GROWTH    GO TO 2400-EXIT.
023900     SET LK-RECORD-INVALID TO TRUE.
024000     MOVE 'STAGE MUST BE A RECOGNIZED STAGE CODE'
024100         TO LK-REJECT-REASON-TX.
024200 2400-EXIT.
024300     EXIT.
