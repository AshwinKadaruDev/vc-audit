000100***************************************************************
000200* VCP.COMPMTH.CBL
000300*
000400*   PROGRAM:   VCP-COMPARABLES-METHOD
000500*   PURPOSE:   VALUES A PORTFOLIO COMPANY BY APPLYING THE
000600*              SECTOR MEDIAN EV/REVENUE MULTIPLE OF PUBLIC
000700*              COMPARABLE COMPANIES TO THE COMPANY'S TRAILING
000800*              TWELVE MONTH REVENUE, DISCOUNTED FOR PRIVATE-
000900*              COMPANY ILLIQUIDITY BY FUNDING STAGE, THEN
001000*              APPLYING ANALYST ADJUSTMENTS AND GRADING
001100*              CONFIDENCE BY DISPERSION OF THE PEER MULTIPLES.
001200*   CALLED AS: CALL 'VCP-COMPARABLES-METHOD' USING
001300*                  LK-COMPMTH-LINK.
001400*   CALLS:     VCP-MATH-UTILITY (MEDIAN, PERCENTILE AND
001500*              MEAN-VARIANCE ENTRY POINTS).
001600*
001700*---------------------------------------------------------------
001800*  CHANGE LOG
001900*---------------------------------------------------------------
002000* DATE-WRT  PGMR  TICKET     DESCRIPTION
002100* --------  ----  ---------  -----------------------------------
002200* 02/21/94  RTW   VAL-0019   ORIGINAL CODING - SECTOR MEDIAN
002300*                            MULTIPLE AND REVENUE PREREQUISITE
002400*                            ONLY, NO DISCOUNT TABLE.
002500* 06/02/94  RTW   VAL-0028   ADDED STAGE ILLIQUIDITY DISCOUNT
002600*                            TABLE PER METHODOLOGY MEMO 94-06.
002700* 11/03/94  DLH   VAL-0035   ADDED 25TH/75TH PERCENTILE CALLS TO
002800*                            VCP-MATH-UTILITY FOR THE STATISTICS
002900*                            LINE ON THE AUDIT TRAIL.
003000* 03/02/95  RTW   VAL-0039   ADDED COMPANY ADJUSTMENT-FACTOR
003100*                            MULTIPLICATION (COMBINED FACTOR).
003200* 01/30/96  RTW   VAL-0055   CONFIDENCE GRADE THRESHOLDS MOVED
003300*                            TO PASSED CONSTANTS TABLE.
003400* 07/11/96  DLH   VAL-0061   REVIEWED FOR Y2K - NO DATE WINDOW-
003500*                            ING ANYWHERE IN THIS PROGRAM, AS-OF
003600*                            DATE ON THE COMPS RECORD IS CARRIED
003700*                            BUT NOT ARITHMETICALLY COMPARED.
003800* 04/02/98  RTW   VAL-0070   Y2K CERTIFICATION SIGN-OFF.
003900* 05/09/99  DLH   VAL-0076   COEFFICIENT-OF-VARIATION CONFIDENCE
004000*                            GRADE ADDED, REPLACING THE OLD
004100*                            FIXED-SPREAD CONFIDENCE RULE.
004200* 08/19/02  RTW   VAL-0094   RESULT VALUE NOW ROUNDED THROUGH
004300*                            VCP-MATH-UTILITY RATHER THAN A
004400*                            LOCAL ROUNDED CLAUSE, FOR CONSIST-
004500*                            ENCY WITH VCP-LAST-ROUND-METHOD.
004600* 03/18/05  DLH   VAL-0101   AUDIT TRAIL TEXT WIDENED AND STEP
004700*                            NUMBERS ADDED PER REPORT RESPEC.
004800***************************************************************
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID.                  VCP-COMPARABLES-METHOD.
005100 AUTHOR.                      R T WIEBE.
005200 INSTALLATION.                PORTFOLIO VALUATION UNIT.
005300 DATE-WRITTEN.                02/21/94.
005400 DATE-COMPILED.               03/18/05.
005500 SECURITY.                    UNCLASSIFIED - INTERNAL USE ONLY.
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.             VALUATION-HOST.
006000 OBJECT-COMPUTER.             VALUATION-HOST.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     CLASS VALID-RATE-CLASS IS "0" THRU "9"
006400     UPSI-0 ON STATUS IS CMPMTH-TRACE-ON
006500            OFF STATUS IS CMPMTH-TRACE-OFF.
006600
006700 DATA DIVISION.
006800 WORKING-STORAGE SECTION.
006900
007000*---------------------------------------------------------------
007100* W10-SECTOR-SCAN-WORK - CONTROLS THE PASS OVER THE ENGINE-
007200* LOADED COMPARABLES TABLE THAT PICKS OUT THE ROWS MATCHING
007300* THE COMPANY'S OWN SECTOR (VAL-0019).
007400*---------------------------------------------------------------
007500 01  W10-SECTOR-SCAN-WORK.
007600     05  W10-SCAN-IDX                PIC 9(4)  COMP.
007700     05  W10-MATCH-CT                PIC 9(4)  COMP.
007800     05  W10-MATCH-CT-ED             PIC ZZZ9.
007900     05  W10-MIN-CT-ED               PIC ZZZ9.
008000     05  W10-LIST-CT                 PIC 9(2)  COMP.
008100     05  W10-MATCH-IDX-TABLE OCCURS 500 TIMES
008200                              PIC 9(4)  COMP.
008300     05  FILLER                      PIC X(08).
008400
008500*---------------------------------------------------------------
008600* W20-MULTIPLE-STATISTICS-WORK - THE MATCHED SECTOR'S EV/REV
008700* MULTIPLES, COPIED OUT OF THE COMPS TABLE INTO A WORK TABLE
008800* SHAPED FOR THE VCP-MATH-UTILITY CALL (VAL-0019, VAL-0035).
008900* W20-MULTIPLE-FLAT-AREA REDEFINE IS USED TO BLANK THE WHOLE
009000* TABLE IN ONE MOVE BEFORE EACH NEW COMPANY IS SCORED, SAME
009100* IDIOM AS THE COMPANY ADJUSTMENT TABLE IN VCO.COMPANY.CBL.
009200*---------------------------------------------------------------
009300 01  W20-MULTIPLE-STATISTICS-WORK.
009400     05  W20-MULTIPLE-TABLE OCCURS 500 TIMES
009500                              PIC S9(4)V99
009600              SIGN TRAILING SEPARATE.
009700     05  W20-MULTIPLE-FLAT-AREA REDEFINES
009800              W20-MULTIPLE-TABLE      PIC X(3500).
009900     05  W20-MIN-AT                  PIC S9(4)V99
010000              SIGN TRAILING SEPARATE.
010100     05  W20-MAX-AT                  PIC S9(4)V99
010200              SIGN TRAILING SEPARATE.
010300     05  W20-P25-AT                  PIC S9(4)V99
010400              SIGN TRAILING SEPARATE.
010500     05  W20-P75-AT                  PIC S9(4)V99
010600              SIGN TRAILING SEPARATE.
010700     05  W20-MEDIAN-AT               PIC S9(4)V99
010800              SIGN TRAILING SEPARATE.
010900     05  FILLER                      PIC X(10).
011000
011100*---------------------------------------------------------------
011200* W30-VALUATION-WORK - STAGE DISCOUNT, BASE VALUE AND FINAL
011300* COMPANY-ADJUSTED VALUE (VAL-0028, VAL-0039).
011400* W30-FINAL-VALUE-ALPHA REDEFINE IS USED ONLY WHEN UPSI-0 TRACE
011500* IS ON, PER SHOP HABIT OF DUMPING KEY AMOUNTS IN DISPLAYABLE
011600* FORM DURING METHODOLOGY REVIEW.
011700*---------------------------------------------------------------
011800 01  W30-VALUATION-WORK.
011900     05  W30-SELECTED-MULTIPLE-RT    PIC S9(4)V99
012000              SIGN TRAILING SEPARATE.
012100     05  W30-DISCOUNT-RT             PIC S9(1)V9(4)
012200              SIGN TRAILING SEPARATE.
012300     05  W30-ADJUSTED-MULTIPLE-RT    PIC S9(4)V9(4)
012400              SIGN TRAILING SEPARATE.
012500     05  W30-BASE-VALUE-AT           PIC S9(13)V99
012600              SIGN TRAILING SEPARATE.
012700     05  W30-COMBINED-FACTOR-RT      PIC S9(3)V9(4)
012800              SIGN TRAILING SEPARATE.
012900     05  W30-FINAL-VALUE-AT          PIC S9(13)V99
013000              SIGN TRAILING SEPARATE.
013100     05  W30-FINAL-VALUE-ALPHA REDEFINES
013200              W30-FINAL-VALUE-AT      PIC X(16).
013300     05  FILLER                      PIC X(12).
013400
013500*---------------------------------------------------------------
013600* W50-AUDIT-EDIT-WORK - NUMERIC-EDITED COPIES OF THE KEY
013700* AMOUNTS FOR THE AUDIT TRAIL TEXT (VAL-0101).
013800*---------------------------------------------------------------
013900 01  W50-AUDIT-EDIT-WORK.
014000     05  W50-REVENUE-ED              PIC $$$,$$$,$$$,$$9.99-.
014100     05  W50-MULTIPLE-ED             PIC ZZZ9.99-.
014200     05  W50-DISCOUNT-ED             PIC ZZ9.99-.
014300     05  W50-ADJUSTED-MULT-ED        PIC ZZZ9.9999-.
014400     05  W50-BASE-VALUE-ED           PIC $$$,$$$,$$$,$$9.99-.
014500     05  W50-COMBINED-FACTOR-ED      PIC Z9.9999-.
014600     05  W50-FINAL-VALUE-ED          PIC $$$,$$$,$$$,$$9.99-.
014700     05  W50-CV-ED                   PIC Z9.9999-.
014800     05  FILLER                      PIC X(10).
014900
015000*---------------------------------------------------------------
015100* W40-MATH-UTIL-LINK - MUST STAY BYTE-FOR-BYTE IDENTICAL TO
015200* LK-MATH-LINKAGE IN VCP.MATHUTL.CBL - THIS IS THE CALL USING
015300* PARAMETER AREA FOR THE SHARED MATH UTILITY (VAL-0094).
015400*---------------------------------------------------------------
015500 01  W40-MATH-UTIL-LINK.
015600     05  W40-FUNCTION-CD             PIC X(4).
015700     05  W40-RETURN-CD               PIC X.
015800     05  W40-TABLE-CT                PIC 9(4)  COMP.
015900     05  W40-PERCENTILE-RANK         PIC 9(3)  COMP.
016000     05  W40-ROUND-DECIMALS          PIC 9(1)  COMP.
016100     05  W40-VALUE-TABLE OCCURS 500 TIMES
016200                              PIC S9(9)V9(4)
016300              SIGN TRAILING SEPARATE.
016400     05  W40-INPUT-VALUE-AT          PIC S9(13)V9(4)
016500              SIGN TRAILING SEPARATE.
016600     05  W40-RESULT-1-AT             PIC S9(13)V9(4)
016700              SIGN TRAILING SEPARATE.
016800     05  W40-RESULT-2-AT             PIC S9(13)V9(4)
016900              SIGN TRAILING SEPARATE.
017000     05  W40-RESULT-3-AT             PIC S9(13)V9(4)
017100              SIGN TRAILING SEPARATE.
017200     05  W40-RESULT-4-AT             PIC S9(13)V9(4)
017300              SIGN TRAILING SEPARATE.
017400     05  W40-DISPLAY-TX              PIC X(14).
017500
017600     COPY VCO.CONST.
017700
017800 LINKAGE SECTION.
017900     COPY VCO.COMPANY.
018000
018100 01  LK-COMPMTH-LINK.
018200     05  LK-COMPS-TABLE-CT           PIC 9(4)  COMP.
018300     05  LK-SKIP-CD                  PIC X.
018400         88  LK-METHOD-RAN               VALUE '0'.
018500         88  LK-METHOD-SKIPPED            VALUE '1'.
018600     05  LK-SKIP-REASON-TX           PIC X(60).
018700     05  LK-RESULT-VALUE-AT          PIC S9(13)V99
018800              SIGN TRAILING SEPARATE.
018900     05  LK-CONFIDENCE-CD            PIC X(6).
019000         88  LK-CONFIDENCE-HIGH           VALUE 'high'.
019100         88  LK-CONFIDENCE-MEDIUM         VALUE 'medium'.
019200         88  LK-CONFIDENCE-LOW            VALUE 'low'.
019300     05  LK-AUDIT-LINE-CT            PIC 9(2)  COMP.
019400     05  LK-AUDIT-LINE-TABLE OCCURS 8 TIMES
019500                              PIC X(90).
019600     05  FILLER                      PIC X(20).
019700
019800*---------------------------------------------------------------
019900* LK-COMPS-TABLE-AREA - ENGINE-LOADED COMPARABLE COMPANY TABLE,
020000* ONE ENTRY PER CM-COMPARABLE-RECORD IN VCO.COMPS.CBL (FIELD-
020100* FOR-FIELD, LK-COMP-ENTRY- PREFIX SINCE THIS IS A TABLE
020200* ELEMENT RATHER THAN THE FD RECORD ITSELF).
020300*---------------------------------------------------------------
020400 01  LK-COMPS-TABLE-AREA.
020500     05  LK-COMP-ENTRY OCCURS 2000 TIMES.
020600         10  LK-COMP-ENTRY-SECTOR-ID    PIC X(12).
020700         10  LK-COMP-ENTRY-TICKER       PIC X(8).
020800         10  LK-COMP-ENTRY-NAME         PIC X(30).
020900         10  LK-COMP-ENTRY-REVENUE-AT   PIC S9(13)V9(2)
021000                  SIGN TRAILING SEPARATE.
021100         10  LK-COMP-ENTRY-MULTIPLE-RT  PIC S9(4)V99
021200                  SIGN TRAILING SEPARATE.
021300         10  LK-COMP-ENTRY-AS-OF-DATE   PIC 9(8).
021400         10  LK-COMP-ENTRY-AS-OF-YMD REDEFINES
021500                  LK-COMP-ENTRY-AS-OF-DATE.
021600             15  LK-COMP-ENTRY-AS-OF-YYYY  PIC 9(4).
021700             15  LK-COMP-ENTRY-AS-OF-MM    PIC 9(2).
021800             15  LK-COMP-ENTRY-AS-OF-DD    PIC 9(2).
021900         10  FILLER                     PIC X(14).
022000
022100 PROCEDURE DIVISION USING CO-COMPANY-MASTER-RECORD
022200                           LK-COMPMTH-LINK
022300                           LK-COMPS-TABLE-AREA.
022400
022500 0000-VCP-COMPARABLES-METHOD.
022600     SET LK-METHOD-RAN TO TRUE.
022700     MOVE SPACE TO LK-SKIP-REASON-TX.
022800     MOVE ZERO TO LK-AUDIT-LINE-CT.
022900     MOVE SPACE TO W20-MULTIPLE-FLAT-AREA.
023000     PERFORM 1000-CHECK-PREREQUISITES THRU 1000-EXIT.
023100     IF LK-METHOD-SKIPPED
023200         GO TO 0000-EXIT.
023300     PERFORM 2000-COMPUTE-MULTIPLE-STATISTICS THRU 2000-EXIT.
023400     PERFORM 2100-APPLY-STAGE-DISCOUNT THRU 2100-EXIT.
023500     PERFORM 2200-APPLY-COMPANY-ADJUSTMENTS THRU 2200-EXIT.
023600     PERFORM 2300-GRADE-CONFIDENCE THRU 2300-EXIT.
023700     PERFORM 2400-BUILD-AUDIT-TRAIL THRU 2400-EXIT.
023800 0000-EXIT.
023900     GOBACK.
024000
024100*---------------------------------------------------------------
024200* 1000-CHECK-PREREQUISITES - FIRST FAILURE WINS (VAL-0019).
024300*---------------------------------------------------------------
024400 1000-CHECK-PREREQUISITES.
024500     IF CO-REVENUE-TTM-ABSENT
024600         SET LK-METHOD-SKIPPED TO TRUE
024700         MOVE 'COMPANY HAS NO REVENUE DATA (PRE-REVENUE)'
024800             TO LK-SKIP-REASON-TX
024900         GO TO 1000-EXIT.
025000     IF CO-REVENUE-TTM-AT NOT > ZERO
025100         SET LK-METHOD-SKIPPED TO TRUE
025200         MOVE 'COMPANY REVENUE MUST BE POSITIVE'
025300             TO LK-SKIP-REASON-TX
025400         GO TO 1000-EXIT.
025500     MOVE ZERO TO W10-MATCH-CT.
025600     PERFORM 1010-SCAN-ONE-COMP-ENTRY
025700         VARYING W10-SCAN-IDX FROM 1 BY 1
025800         UNTIL W10-SCAN-IDX > LK-COMPS-TABLE-CT.
025900     IF W10-MATCH-CT < CN-MIN-COMPARABLES-CT
026000         SET LK-METHOD-SKIPPED TO TRUE
026100         MOVE W10-MATCH-CT TO W10-MATCH-CT-ED
026200         MOVE CN-MIN-COMPARABLES-CT TO W10-MIN-CT-ED
026300         STRING 'INSUFFICIENT COMPARABLES FOR SECTOR '''
026400                       DELIMITED BY SIZE
026500                CO-SECTOR-ID            DELIMITED BY SIZE
026600                '''. FOUND '            DELIMITED BY SIZE
026700                W10-MATCH-CT-ED         DELIMITED BY SIZE
026800                ', NEED '               DELIMITED BY SIZE
026900                W10-MIN-CT-ED           DELIMITED BY SIZE
027000                INTO LK-SKIP-REASON-TX.
027100 1000-EXIT.
027200     EXIT.
027300
027400 1010-SCAN-ONE-COMP-ENTRY.
027500     IF LK-COMP-ENTRY-SECTOR-ID (W10-SCAN-IDX)
027600             NOT = CO-SECTOR-ID
027700         GO TO 1010-EXIT.
027800     ADD 1 TO W10-MATCH-CT.
027900     MOVE LK-COMP-ENTRY-MULTIPLE-RT (W10-SCAN-IDX)
028000         TO W20-MULTIPLE-TABLE (W10-MATCH-CT).
028100     MOVE W10-SCAN-IDX TO W10-MATCH-IDX-TABLE (W10-MATCH-CT).
028200 1010-EXIT.
028300     EXIT.
028400
028500*---------------------------------------------------------------
028600* 2000-COMPUTE-MULTIPLE-STATISTICS - MIN, MAX, 25TH/75TH
028700* PERCENTILE AND MEDIAN OF THE SECTOR'S EV/REVENUE MULTIPLES,
028800* SELECTED MULTIPLE IS THE MEDIAN (CN-MULTIPLE-PERCENTILE)
028900* (VAL-0019, VAL-0035).
029000*---------------------------------------------------------------
029100 2000-COMPUTE-MULTIPLE-STATISTICS.
029200     MOVE W10-MATCH-CT TO W40-TABLE-CT.
029300     MOVE W20-MULTIPLE-TABLE (1) TO W20-MIN-AT.
029400     MOVE W20-MULTIPLE-TABLE (1) TO W20-MAX-AT.
029500     PERFORM 2010-SCORE-MIN-MAX
029600         VARYING W10-SCAN-IDX FROM 2 BY 1
029700         UNTIL W10-SCAN-IDX > W10-MATCH-CT.
029800     PERFORM 2020-COPY-TABLE-TO-LINK
029900         VARYING W10-SCAN-IDX FROM 1 BY 1
030000         UNTIL W10-SCAN-IDX > W10-MATCH-CT.
030100     MOVE 'PCTL' TO W40-FUNCTION-CD.
030200     MOVE 25 TO W40-PERCENTILE-RANK.
030300     CALL 'VCP-MATH-UTILITY' USING W40-MATH-UTIL-LINK.
030400     MOVE W40-RESULT-1-AT TO W20-P25-AT.
030500     MOVE 'PCTL' TO W40-FUNCTION-CD.
030600     MOVE 75 TO W40-PERCENTILE-RANK.
030700     CALL 'VCP-MATH-UTILITY' USING W40-MATH-UTIL-LINK.
030800     MOVE W40-RESULT-1-AT TO W20-P75-AT.
030900     MOVE 'MED ' TO W40-FUNCTION-CD.
031000     CALL 'VCP-MATH-UTILITY' USING W40-MATH-UTIL-LINK.
031100     MOVE W40-RESULT-1-AT TO W20-MEDIAN-AT.
031200     MOVE W20-MEDIAN-AT TO W30-SELECTED-MULTIPLE-RT.
031300*    NOTE: VCP-MATH-UTILITY EXPECTS LK-MATH-LINKAGE - THIS
031400*    PROGRAM'S W40-MATH-UTIL-LINK IS LAID OUT BYTE-FOR-BYTE
031500*    IDENTICAL, SEE VAL-0094.
031600 2000-EXIT.
031700     EXIT.
031800
031900 2010-SCORE-MIN-MAX.
032000     IF W20-MULTIPLE-TABLE (W10-SCAN-IDX) < W20-MIN-AT
032100         MOVE W20-MULTIPLE-TABLE (W10-SCAN-IDX) TO W20-MIN-AT.
032200     IF W20-MULTIPLE-TABLE (W10-SCAN-IDX) > W20-MAX-AT
032300         MOVE W20-MULTIPLE-TABLE (W10-SCAN-IDX) TO W20-MAX-AT.
032400
032500 2020-COPY-TABLE-TO-LINK.
032600     MOVE W20-MULTIPLE-TABLE (W10-SCAN-IDX)
032700         TO W40-VALUE-TABLE (W10-SCAN-IDX).
032800
032900*---------------------------------------------------------------
033000* 2100-APPLY-STAGE-DISCOUNT - PRIVATE-COMPANY ILLIQUIDITY
033100* DISCOUNT BY FUNDING STAGE, UNKNOWN STAGE USES THE DEFAULT
033200* DISCOUNT (VAL-0028).
033300*---------------------------------------------------------------
033400 2100-APPLY-STAGE-DISCOUNT.
033500     IF CO-STAGE-SEED
033600         MOVE CN-DISCOUNT-SEED-RT TO W30-DISCOUNT-RT
033700         GO TO 2100-COMPUTE.
033800     IF CO-STAGE-SERIES-A
033900         MOVE CN-DISCOUNT-SERIES-A-RT TO W30-DISCOUNT-RT
034000         GO TO 2100-COMPUTE.
034100     IF CO-STAGE-SERIES-B
034200         MOVE CN-DISCOUNT-SERIES-B-RT TO W30-DISCOUNT-RT
034300         GO TO 2100-COMPUTE.
034400     IF CO-STAGE-SERIES-C
034500         MOVE CN-DISCOUNT-SERIES-C-RT TO W30-DISCOUNT-RT
034600         GO TO 2100-COMPUTE.
034700     IF CO-STAGE-GROWTH
034800         MOVE CN-DISCOUNT-GROWTH-RT TO W30-DISCOUNT-RT
034900         GO TO 2100-COMPUTE.
035000     MOVE CN-DISCOUNT-DEFAULT-RT TO W30-DISCOUNT-RT.
035100 2100-COMPUTE.
035200     COMPUTE W30-ADJUSTED-MULTIPLE-RT ROUNDED =
035300         W30-SELECTED-MULTIPLE-RT * (1 - W30-DISCOUNT-RT).
035400     COMPUTE W30-BASE-VALUE-AT ROUNDED =
035500         CO-REVENUE-TTM-AT * W30-ADJUSTED-MULTIPLE-RT.
035600 2100-EXIT.
035700     EXIT.
035800
035900*---------------------------------------------------------------
036000* 2200-APPLY-COMPANY-ADJUSTMENTS - COMBINED FACTOR = PRODUCT OF
036100* ALL ADJ-FACTORS (1.0 IF NONE) TIMES THE BASE VALUE, RESULT
036200* ROUNDED HALF-UP TO ZERO DECIMALS THROUGH MATH-UTILITY
036300* (VAL-0039, VAL-0094).
036400*---------------------------------------------------------------
036500 2200-APPLY-COMPANY-ADJUSTMENTS.
036600     MOVE 1 TO W30-COMBINED-FACTOR-RT.
036700     IF CO-ADJ-COUNT = ZERO
036800         GO TO 2200-COMPUTE-FINAL.
036900     PERFORM 2210-MULTIPLY-ONE-ADJUSTMENT
037000         VARYING CO-ADJ-IDX FROM 1 BY 1
037100         UNTIL CO-ADJ-IDX > CO-ADJ-COUNT.
037200 2200-COMPUTE-FINAL.
037300     COMPUTE W30-FINAL-VALUE-AT ROUNDED =
037400         W30-BASE-VALUE-AT * W30-COMBINED-FACTOR-RT.
037500     MOVE 'RND ' TO W40-FUNCTION-CD.
037600     MOVE 0 TO W40-ROUND-DECIMALS.
037700     MOVE W30-FINAL-VALUE-AT TO W40-INPUT-VALUE-AT.
037800     CALL 'VCP-MATH-UTILITY' USING W40-MATH-UTIL-LINK.
037900     MOVE W40-RESULT-1-AT TO LK-RESULT-VALUE-AT.
038000 2200-EXIT.
038100     EXIT.
038200
038300 2210-MULTIPLY-ONE-ADJUSTMENT.
038400     COMPUTE W30-COMBINED-FACTOR-RT ROUNDED =
038500         W30-COMBINED-FACTOR-RT * CO-ADJ-FACTOR-RT (CO-ADJ-IDX).
038600
038700*---------------------------------------------------------------
038800* 2300-GRADE-CONFIDENCE - COEFFICIENT OF VARIATION OF THE
038900* SECTOR MULTIPLES, MEAN/VARIANCE/SD/CV ALL RETURNED BY ONE
039000* CALL TO VCP-MATH-UTILITY (VAL-0076).  A ZERO MEDIAN GRADES
039100* LOW WITHOUT A DIVIDE-BY-MEAN ATTEMPT.
039200*---------------------------------------------------------------
039300 2300-GRADE-CONFIDENCE.
039400     IF W20-MEDIAN-AT = ZERO
039500         SET LK-CONFIDENCE-LOW TO TRUE
039600         MOVE ZERO TO W40-RESULT-4-AT
039700         GO TO 2300-EXIT.
039800     MOVE 'MNVR' TO W40-FUNCTION-CD.
039900     CALL 'VCP-MATH-UTILITY' USING W40-MATH-UTIL-LINK.
040000     IF W40-RESULT-4-AT < CN-CV-HIGH-LIMIT-RT
040100         SET LK-CONFIDENCE-HIGH TO TRUE
040200         GO TO 2300-EXIT.
040300     IF W40-RESULT-4-AT < CN-CV-MEDIUM-LIMIT-RT
040400         SET LK-CONFIDENCE-MEDIUM TO TRUE
040500         GO TO 2300-EXIT.
040600     SET LK-CONFIDENCE-LOW TO TRUE.
040700 2300-EXIT.
040800     EXIT.
040900
041000*---------------------------------------------------------------
041100* 2400-BUILD-AUDIT-TRAIL - SEVEN NUMBERED STEPS, COMPARABLE
041200* TICKER LIST CAPPED AT SIX ENTRIES TO FIT THE 90-BYTE AUDIT
041300* LINE (VAL-0101).
041400*---------------------------------------------------------------
041500 2400-BUILD-AUDIT-TRAIL.
041600     MOVE CO-REVENUE-TTM-AT TO W50-REVENUE-ED.
041700     MOVE W30-SELECTED-MULTIPLE-RT TO W50-MULTIPLE-ED.
041800     MOVE W30-DISCOUNT-RT TO W50-DISCOUNT-ED.
041900     MOVE W30-ADJUSTED-MULTIPLE-RT TO W50-ADJUSTED-MULT-ED.
042000     MOVE W30-BASE-VALUE-AT TO W50-BASE-VALUE-ED.
042100     MOVE W30-COMBINED-FACTOR-RT TO W50-COMBINED-FACTOR-ED.
042200     MOVE W30-FINAL-VALUE-AT TO W50-FINAL-VALUE-ED.
042300     MOVE W40-RESULT-4-AT TO W50-CV-ED.
042400     ADD 1 TO LK-AUDIT-LINE-CT.
042500     STRING '1. TARGET: SECTOR ' DELIMITED BY SIZE
042600            CO-SECTOR-ID             DELIMITED BY SIZE
042700            ' REVENUE-TTM = '        DELIMITED BY SIZE
042800            W50-REVENUE-ED           DELIMITED BY SIZE
042900            INTO LK-AUDIT-LINE-TABLE (LK-AUDIT-LINE-CT).
043000     ADD 1 TO LK-AUDIT-LINE-CT.
043100     MOVE SPACE TO LK-AUDIT-LINE-TABLE (LK-AUDIT-LINE-CT).
043200     MOVE W10-MATCH-CT TO W10-MATCH-CT-ED.
043300     MOVE 1 TO W10-LIST-CT.
043400     STRING '2. COMPARABLES USED (' DELIMITED BY SIZE
043500            W10-MATCH-CT-ED          DELIMITED BY SIZE
043600            '): '                    DELIMITED BY SIZE
043700            INTO LK-AUDIT-LINE-TABLE (LK-AUDIT-LINE-CT)
043800            WITH POINTER W10-LIST-CT.
043900     MOVE 1 TO W10-SCAN-IDX.
044000     PERFORM 2410-LIST-ONE-TICKER
044100         VARYING W10-SCAN-IDX FROM 1 BY 1
044200         UNTIL W10-SCAN-IDX > W10-MATCH-CT
044300            OR W10-SCAN-IDX > 6.
044400     ADD 1 TO LK-AUDIT-LINE-CT.
044500     STRING '3. STATISTICS: MIN=' DELIMITED BY SIZE
044600            W20-MIN-AT               DELIMITED BY SIZE
044700            ' P25=' DELIMITED BY SIZE
044800            W20-P25-AT               DELIMITED BY SIZE
044900            ' MEDIAN=' DELIMITED BY SIZE
045000            W50-MULTIPLE-ED          DELIMITED BY SIZE
045100            ' P75=' DELIMITED BY SIZE
045200            W20-P75-AT               DELIMITED BY SIZE
045300            ' MAX=' DELIMITED BY SIZE
045400            W20-MAX-AT               DELIMITED BY SIZE
045500            INTO LK-AUDIT-LINE-TABLE (LK-AUDIT-LINE-CT).
045600     ADD 1 TO LK-AUDIT-LINE-CT.
045700     STRING '4. ILLIQUIDITY DISCOUNT = ' DELIMITED BY SIZE
045800            W50-DISCOUNT-ED          DELIMITED BY SIZE
045900            ', ADJUSTED MULTIPLE = '  DELIMITED BY SIZE
046000            W50-ADJUSTED-MULT-ED     DELIMITED BY SIZE
046100            INTO LK-AUDIT-LINE-TABLE (LK-AUDIT-LINE-CT).
046200     ADD 1 TO LK-AUDIT-LINE-CT.
046300     STRING '5. BASE VALUE = REVENUE X MULTIPLE = ' DELIMITED
046400            BY SIZE
046500            W50-BASE-VALUE-ED        DELIMITED BY SIZE
046600            INTO LK-AUDIT-LINE-TABLE (LK-AUDIT-LINE-CT).
046700     ADD 1 TO LK-AUDIT-LINE-CT.
046800     STRING '6. COMPANY ADJUSTMENTS: COMBINED FACTOR = '
046900            DELIMITED BY SIZE
047000            W50-COMBINED-FACTOR-ED   DELIMITED BY SIZE
047100            INTO LK-AUDIT-LINE-TABLE (LK-AUDIT-LINE-CT).
047200     ADD 1 TO LK-AUDIT-LINE-CT.
047300     STRING '7. FINAL FORMULA: V = R X M X C = ' DELIMITED
047400            BY SIZE
047500            W50-FINAL-VALUE-ED       DELIMITED BY SIZE
047600            INTO LK-AUDIT-LINE-TABLE (LK-AUDIT-LINE-CT).
047700 2400-EXIT.
047800     EXIT.
047900
048000 2410-LIST-ONE-TICKER.
048100     STRING LK-COMP-ENTRY-TICKER
048200                (W10-MATCH-IDX-TABLE (W10-SCAN-IDX))
048300                DELIMITED BY SPACE
048400            ' '                      DELIMITED BY SIZE
048500            INTO LK-AUDIT-LINE-TABLE (LK-AUDIT-LINE-CT)
048600            WITH POINTER W10-LIST-CT.
