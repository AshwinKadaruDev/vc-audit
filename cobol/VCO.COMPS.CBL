000100***************************************************************
000200* VCO.COMPS.CBL
000300* COMPARABLE PUBLIC COMPANY RECORD - ONE ENTRY PER TICKER,
000400* GROUPED AND SORTED BY CM-SECTOR-ID.  COPY MEMBER, NO
000500* DIVISIONS.  FIELD PREFIX CM- IS RESERVED FOR THIS LAYOUT.
000600* RECORD LENGTH 150 BYTES, FIXED.
000700***************************************************************
000800 01  CM-COMPARABLE-RECORD.
000900     05  CM-SECTOR-ID                    PIC X(12).
001000     05  CM-TICKER                       PIC X(8).
001100     05  CM-COMP-NAME                    PIC X(30).
001200     05  CM-REVENUE-TTM-AT               PIC S9(13)V9(2)
001300              SIGN TRAILING SEPARATE.
001400     05  CM-MARKET-CAP-AT                PIC S9(13)V9(2)
001500              SIGN TRAILING SEPARATE.
001600     05  CM-EV-REV-MULTIPLE-RT           PIC S9(4)V9(2)
001700              SIGN TRAILING SEPARATE.
001800     05  CM-GROWTH-YOY-RT                PIC S9(3)V9(4)
001900              SIGN TRAILING SEPARATE.
002000     05  CM-GROWTH-FLAG                  PIC X.
002100         88  CM-GROWTH-PRESENT             VALUE 'Y'.
002200         88  CM-GROWTH-ABSENT              VALUE 'N'.
002300     05  CM-AS-OF-DATE                   PIC 9(8).
002400     05  CM-AS-OF-DATE-YMD REDEFINES
002500              CM-AS-OF-DATE.
002600         10  CM-AS-OF-YYYY                 PIC 9(4).
002700         10  CM-AS-OF-MM                   PIC 9(2).
002800         10  CM-AS-OF-DD                   PIC 9(2).
002900     05  CM-SOURCE-NAME                  PIC X(30).
003000     05  FILLER                          PIC X(14).
