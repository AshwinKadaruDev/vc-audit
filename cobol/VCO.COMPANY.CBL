000100***************************************************************
000200* VCO.COMPANY.CBL
000300* COMPANY MASTER RECORD  -  ONE ENTRY PER PORTFOLIO COMPANY.
000400* COPY MEMBER - RECORD DESCRIPTION ONLY, NO DIVISIONS.
000500* FIELD PREFIX CO- IS RESERVED FOR THIS LAYOUT.
000600* RECORD LENGTH 600 BYTES, FIXED, ONE RECORD PER COMPANY.
000700***************************************************************
000800 01  CO-COMPANY-MASTER-RECORD.
000900     05  CO-COMPANY-ID                  PIC X(12).
001000     05  CO-COMPANY-NAME                PIC X(30).
001100     05  CO-SECTOR-ID                   PIC X(12).
001200     05  CO-STAGE-CD                    PIC X(10).
001300         88  CO-STAGE-SEED                 VALUE 'seed'.
001400         88  CO-STAGE-SERIES-A             VALUE 'series_a'.
001500         88  CO-STAGE-SERIES-B             VALUE 'series_b'.
001600         88  CO-STAGE-SERIES-C             VALUE 'series_c'.
001700         88  CO-STAGE-GROWTH               VALUE 'growth'.
001800     05  CO-REVENUE-TTM-AT               PIC S9(13)V9(2)
001900              SIGN TRAILING SEPARATE.
002000     05  CO-REVENUE-TTM-FLAG             PIC X.
002100         88  CO-REVENUE-TTM-PRESENT        VALUE 'Y'.
002200         88  CO-REVENUE-TTM-ABSENT         VALUE 'N'.
002300     05  CO-REV-GROWTH-YOY-RT            PIC S9(3)V9(4)
002400              SIGN TRAILING SEPARATE.
002500     05  CO-REV-GROWTH-FLAG              PIC X.
002600         88  CO-REV-GROWTH-PRESENT         VALUE 'Y'.
002700         88  CO-REV-GROWTH-ABSENT          VALUE 'N'.
002800     05  CO-GROSS-MARGIN-RT              PIC S9(1)V9(4)
002900              SIGN TRAILING SEPARATE.
003000     05  CO-GROSS-MARGIN-FLAG            PIC X.
003100         88  CO-GROSS-MARGIN-PRESENT       VALUE 'Y'.
003200         88  CO-GROSS-MARGIN-ABSENT        VALUE 'N'.
003300     05  CO-BURN-RATE-AT                 PIC S9(11)V9(2)
003400              SIGN TRAILING SEPARATE.
003500     05  CO-RUNWAY-MONTHS-CT             PIC 9(3).
003600     05  CO-ROUND-FLAG                   PIC X.
003700         88  CO-ROUND-EXISTS               VALUE 'Y'.
003800         88  CO-ROUND-NOT-EXISTS           VALUE 'N'.
003900     05  CO-ROUND-DATE                   PIC 9(8).
004000     05  CO-ROUND-DATE-YMD REDEFINES
004100              CO-ROUND-DATE.
004200         10  CO-ROUND-YYYY                PIC 9(4).
004300         10  CO-ROUND-MM                  PIC 9(2).
004400         10  CO-ROUND-DD                  PIC 9(2).
004500     05  CO-VALUATION-PRE-AT             PIC S9(13)V9(2)
004600              SIGN TRAILING SEPARATE.
004700     05  CO-VALUATION-POST-AT            PIC S9(13)V9(2)
004800              SIGN TRAILING SEPARATE.
004900     05  CO-AMOUNT-RAISED-AT             PIC S9(13)V9(2)
005000              SIGN TRAILING SEPARATE.
005100     05  CO-LEAD-INVESTOR-NM             PIC X(25).
005200     05  CO-ADJ-COUNT                    PIC 9(2).
005300     05  CO-ADJUSTMENT-TABLE OCCURS 5 TIMES
005400              INDEXED BY CO-ADJ-IDX.
005500         10  CO-ADJ-NAME                  PIC X(20).
005600         10  CO-ADJ-FACTOR-RT             PIC S9(2)V9(4)
005700                  SIGN TRAILING SEPARATE.
005800         10  CO-ADJ-REASON-TX             PIC X(40).
005900     05  CO-ADJUSTMENT-FLAT-AREA REDEFINES
006000              CO-ADJUSTMENT-TABLE          PIC X(335).
006100     05  FILLER                          PIC X(67).
