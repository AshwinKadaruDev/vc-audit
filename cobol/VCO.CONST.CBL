000100***************************************************************
000200* VCO.CONST.CBL
000300* CONSOLIDATED VALUATION CONSTANTS - BUSINESS-RULE PARAMETER
000400* TABLE SHARED BY VCP-VALUATION-ENGINE, VCP-LAST-ROUND-METHOD
000500* AND VCP-COMPARABLES-METHOD.  COPY MEMBER, WORKING-STORAGE
000600* ONLY, NO DIVISIONS.  FIELD PREFIX CN- IS RESERVED FOR THIS
000700* LAYOUT.  CHANGE THESE VALUES ONLY WITH ANALYST SIGN-OFF -
000800* SEE FIRM VALUATION POLICY MEMO.
000900***************************************************************
001000 01  CN-VALUATION-CONSTANTS.
001100     05  CN-MAX-ROUND-AGE-MOS            PIC 9(3)  COMP
001200              VALUE 18.
001300     05  CN-STALE-ROUND-MOS              PIC 9(3)  COMP
001400              VALUE 12.
001500     05  CN-DEFAULT-BETA-RT              PIC S9(1)V9(4)
001600              SIGN TRAILING SEPARATE VALUE 1.5.
001700     05  CN-MIN-COMPARABLES-CT           PIC 9(3)  COMP
001800              VALUE 3.
001900     05  CN-MULTIPLE-PERCENTILE          PIC 9(3)  COMP
002000              VALUE 50.
002100     05  CN-HIGH-CONF-SPREAD-RT          PIC S9(1)V9(4)
002200              SIGN TRAILING SEPARATE VALUE 0.15.
002300     05  CN-MED-CONF-SPREAD-RT           PIC S9(1)V9(4)
002400              SIGN TRAILING SEPARATE VALUE 0.30.
002500     05  CN-POST-MONEY-TOLERANCE-AT      PIC S9(5)V9(2)
002600              SIGN TRAILING SEPARATE VALUE 0.01.
002700     05  CN-ADJ-FACTOR-MIN-RT            PIC S9(2)V9(4)
002800              SIGN TRAILING SEPARATE VALUE 0.
002900     05  CN-ADJ-FACTOR-MAX-RT            PIC S9(2)V9(4)
003000              SIGN TRAILING SEPARATE VALUE 10.
003100     05  CN-CV-HIGH-LIMIT-RT             PIC S9(1)V9(4)
003200              SIGN TRAILING SEPARATE VALUE 0.30.
003300     05  CN-CV-MEDIUM-LIMIT-RT           PIC S9(1)V9(4)
003400              SIGN TRAILING SEPARATE VALUE 0.50.
003500     05  CN-ROUND-AGE-HIGH-MOS           PIC 9(3)  COMP
003600              VALUE 6.
003700     05  CN-ROUND-AGE-MEDIUM-MOS         PIC 9(3)  COMP
003800              VALUE 12.
003900     05  CN-STAGE-DISCOUNT-TABLE.
004000         10  CN-DISCOUNT-SEED-RT          PIC S9(1)V9(4)
004100                  SIGN TRAILING SEPARATE VALUE 0.35.
004200         10  CN-DISCOUNT-SERIES-A-RT      PIC S9(1)V9(4)
004300                  SIGN TRAILING SEPARATE VALUE 0.30.
004400         10  CN-DISCOUNT-SERIES-B-RT      PIC S9(1)V9(4)
004500                  SIGN TRAILING SEPARATE VALUE 0.25.
004600         10  CN-DISCOUNT-SERIES-C-RT      PIC S9(1)V9(4)
004700                  SIGN TRAILING SEPARATE VALUE 0.20.
004800         10  CN-DISCOUNT-GROWTH-RT        PIC S9(1)V9(4)
004900                  SIGN TRAILING SEPARATE VALUE 0.15.
005000         10  CN-DISCOUNT-DEFAULT-RT       PIC S9(1)V9(4)
005100                  SIGN TRAILING SEPARATE VALUE 0.25.
005200         10  FILLER                       PIC X(04).
005300     05  FILLER                          PIC X(20).
