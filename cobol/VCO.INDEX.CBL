000100***************************************************************
000200* VCO.INDEX.CBL
000300* MARKET INDEX TIME SERIES RECORD - ONE ENTRY PER OBSERVATION
000400* DATE FOR A GIVEN INDEX.  COPY MEMBER, NO DIVISIONS.
000500* FIELD PREFIX IX- IS RESERVED FOR THIS LAYOUT.
000600* FILE IS SORTED ASCENDING BY IX-INDEX-NAME, IX-INDEX-DATE.
000700* RECORD LENGTH 80 BYTES, FIXED.
000800***************************************************************
000900 01  IX-INDEX-RECORD.
001000     05  IX-INDEX-NAME                   PIC X(10).
001100     05  IX-INDEX-DATE                   PIC 9(8).
001200     05  IX-INDEX-DATE-YMD REDEFINES
001300              IX-INDEX-DATE.
001400         10  IX-INDEX-YYYY                 PIC 9(4).
001500         10  IX-INDEX-MM                   PIC 9(2).
001600         10  IX-INDEX-DD                   PIC 9(2).
001700     05  IX-INDEX-VALUE-AT               PIC S9(9)V9(2)
001800              SIGN TRAILING SEPARATE.
001900     05  IX-SOURCE-NAME                  PIC X(30).
002000     05  FILLER                          PIC X(19).
